000010*----------------------------------------------------------------
000020* FDRUNCTL.CBL
000030*----------------------------------------------------------------
000040* FD/01 for RUN-CONTROL-FILE.  One physical record (RC-KEY = 1)
000050* carries the statement end date and the tallies from the last
000060* completed run, the way SLCONTRL/FDCONTRL carried the
000070* last-voucher-issued counter for the AP system.
000080*----------------------------------------------------------------
000090* 03/01/95  RSK  ORIGINAL (TICKET LOC-021)
000100* 07/22/97  DMH  ADDED RC-LAST-RUN-EVENTS AND RC-LAST-RUN-DATE
000110*                SO OPERATIONS CAN CONFIRM WHICH FEED A RUN
000120*                PICKED UP WITHOUT DIGGING OUT THE JOB LOG
000130*                (TICKET LOC-052)
000131* 10/18/00  RSK  FILLER WAS ONLY 10 BYTES, LEAVING THE RECORD 4
000132*                SHORT OF THE STATED RECORD CONTAINS 40 SINCE
000133*                THE 07/22/97 CHANGE - WIDENED TO 14 SO THE
000134*                ELEMENTARY ITEMS ACTUALLY ADD UP (TICKET LOC-114)
000140*----------------------------------------------------------------
000150    FD  RUN-CONTROL-FILE
000160        LABEL RECORDS ARE STANDARD
000170        RECORD CONTAINS 40 CHARACTERS.
000180
000190    01  RUN-CONTROL-RECORD.
000200        05  RC-KEY                      PIC 9(01).
000210        05  RC-END-DATE                 PIC X(10).
000220        05  FILLER REDEFINES RC-END-DATE.
000230            10  RC-END-CCYY             PIC 9(04).
000240            10  FILLER                  PIC X(01).
000250            10  RC-END-MM               PIC 9(02).
000260            10  FILLER                  PIC X(01).
000270            10  RC-END-DD               PIC 9(02).
000280        05  RC-LAST-RUN-DATE            PIC X(10).
000290        05  RC-LAST-RUN-EVENTS          PIC 9(05).
000300        05  FILLER                      PIC X(14).
