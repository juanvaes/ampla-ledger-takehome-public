000010*----------------------------------------------------------------
000020* EVENT-FILE-MAINTENANCE.COB
000030*----------------------------------------------------------------
000040*    OPERATOR UTILITY - APPEND NEW ADVANCE/PAYMENT ACTIVITY TO
000050*    EVENT-FILE AHEAD OF A LOCCALC RUN, OR LIST WHAT IS ON IT.
000060*    EVENT-FILE IS LINE SEQUENTIAL (SLEVENT.CBL) SO THERE IS NO
000070*    KEYED CHANGE/DELETE/LOOK-UP HERE THE WAY THE OLD AP SYSTEM'S
000080*    VOUCHER-MAINTENANCE HAD AGAINST AN INDEXED VOUCHER-FILE - AN
000090*    OPERATOR WHO KEYS A ROW WRONG RE-RUNS THE FEED FROM THE
000100*    SOURCE SYSTEM RATHER THAN PATCHING A LINE IN PLACE.
000110*----------------------------------------------------------------
000120* 09/16/94  RSK  ORIGINAL - ADD AND LIST ONLY, ADAPTED FROM THE
000130*                AP SYSTEM'S VOUCHER-MAINTENANCE MENU SHELL
000140*                (TICKET LOC-015)
000150* 11/09/99  RSK  Y2K - EVENT-DATE-CCYY ACCEPTED AS A FULL 4-DIGIT
000160*                CENTURY-YEAR, ADD MODULE NO LONGER WINDOWS A
000170*                2-DIGIT ENTRY (TICKET LOC-098)
000180* 04/11/00  DMH  LIST MODULE NOW PRINTS A CLOSING RULE LINE SO
000190*                OPERATIONS CAN TELL THE LISTING ENDED CLEANLY
000200*                RATHER THAN SCROLLING OFF THE SCREEN (TICKET
000210*                LOC-105)
000220* 09/05/00  RSK  RENUMBERED THE PARAGRAPHS AND MOVED EVERY
000230*                INTERNAL PERFORM TO PERFORM...THRU...EXIT,
000240*                MATCHING THE CONVENTION ADVANCE-INTEREST-
000250*                CALCULATOR ALREADY USES, AND REPLACED THE
000260*                IN-LINE PERFORM UNTIL IN THE ANSWER PROMPT WITH
000270*                A SEPARATE PARAGRAPH (TICKET LOC-111)
000280* 02/06/01  DMH  GET-EVENT-TYPE NOW REJECTS A ONE-CHARACTER ENTRY
000290*                OUTRIGHT INSTEAD OF LETTING IT FALL THROUGH TO
000300*                THE "MUST BE ADVANCE OR PAYMENT" MESSAGE TWICE
000310*                (TICKET LOC-119)
000320*----------------------------------------------------------------
000330IDENTIFICATION DIVISION.
000340PROGRAM-ID. EVENT-FILE-MAINTENANCE.
000350AUTHOR. R S KRAMER.
000360INSTALLATION. LOCCALC - LINE OF CREDIT ACCOUNTING.
000370DATE-WRITTEN. SEPTEMBER 1994.
000380DATE-COMPILED.
000390SECURITY. COMPANY CONFIDENTIAL - RUN CONTROL GROUP ONLY.
000400ENVIRONMENT DIVISION.
000410CONFIGURATION SECTION.
000420SOURCE-COMPUTER. IBM-4381.
000430OBJECT-COMPUTER. IBM-4381.
000440SPECIAL-NAMES.
000450    C01 IS TOP-OF-FORM.
000460INPUT-OUTPUT SECTION.
000470FILE-CONTROL.
000480
000490    COPY SLEVENT.CBL.
000500
000510DATA DIVISION.
000520FILE SECTION.
000530
000540    COPY FDEVENT.CBL.
000550
000560WORKING-STORAGE SECTION.
000570
000580    COPY wscase01.cbl.
000590
000600*----------------------------------------------------------------
000610*    MENU AND ANSWER SWITCHES - SAME NAMING HABIT AS THE AP
000620*    SYSTEM'S OWN MAINTENANCE MENUS.
000630*----------------------------------------------------------------
000640    01  W-EVENT-MENU-OPTION             PIC 9.
000650        88  VALID-EVENT-MENU-OPTION     VALUE 0 THROUGH 2.
000660
000670    01  W-VALID-ANSWER                  PIC X(01) VALUE "N".
000680        88  VALID-ANSWER                VALUE "Y", "N".
000690        88  QUIT-IS-CONFIRMED           VALUE "Y".
000700        88  SAVING-IS-CONFIRMED         VALUE "Y".
000710
000720    01  W-EOF-SWITCH                    PIC X(01) VALUE "N".
000730        88  W-AT-END-OF-EVENT-FILE      VALUE "Y".
000740
000750*----------------------------------------------------------------
000760*    NEW-EVENT WORK AREA - BUILT FIELD BY FIELD, THEN MOVED TO
000770*    EVENT-RECORD FOR THE WRITE.  KEPT SEPARATE FROM EVENT-RECORD
000780*    SO A CANCELED ADD LEAVES THE FD RECORD UNTOUCHED.
000790*----------------------------------------------------------------
000800    01  W-NEW-EVENT.
000810        05  W-NEW-EVENT-ID               PIC 9(05).
000820        05  W-NEW-EVENT-TYPE             PIC X(08).
000830        05  FILLER REDEFINES W-NEW-EVENT-TYPE.
000840            10  W-NEW-EVENT-TYPE-1ST     PIC X(01).
000850            10  FILLER                   PIC X(07).
000860        05  W-NEW-EVENT-CCYY             PIC 9(04).
000870        05  W-NEW-EVENT-MM               PIC 9(02).
000880        05  W-NEW-EVENT-DD               PIC 9(02).
000890        05  FILLER REDEFINES W-NEW-EVENT-CCYY.
000900            10  FILLER                   PIC X(01).
000910            10  W-NEW-EVENT-CCYY-CENTURY PIC 9(02).
000920            10  W-NEW-EVENT-CCYY-YEAR    PIC 9(01).
000930        05  W-NEW-EVENT-AMOUNT           PIC S9(11)V9(4).
000940        05  W-NEW-EVENT-AMOUNT-U REDEFINES W-NEW-EVENT-AMOUNT
000950                                         PIC 9(11)V9(4).
000960        05  FILLER                       PIC X(04).
000970
000980    01  W-DISPLAY-WORK.
000990        05  W-DISPLAY-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.9999-.
001000        05  FILLER                       PIC X(04).
001010
001020    77  MSG-CONFIRMATION                 PIC X(45).
001030    77  DUMMY                            PIC X(01).
001040*----------------------------------------------------------------
001050
001060PROCEDURE DIVISION.
001070
0010800000-MAIN-LINE.
001090
001100    PERFORM 1000-GET-MENU-OPTION
001110        THRU 1000-EXIT.
001120    PERFORM 1000-GET-MENU-OPTION
001130        THRU 1000-EXIT
001140            UNTIL W-EVENT-MENU-OPTION EQUAL ZERO
001150               OR VALID-EVENT-MENU-OPTION.
001160
001170    PERFORM 1100-DO-OPTIONS
001180        THRU 1100-EXIT
001190            UNTIL W-EVENT-MENU-OPTION EQUAL ZERO.
001200
001210    STOP RUN.
001220*----------------------------------------------------------------
001230
0012401000-GET-MENU-OPTION.
001250
001260    PERFORM CLEAR-SCREEN.
001270    DISPLAY "                    EVENT-FILE MAINTENANCE PROGRAM".
001280    DISPLAY " ".
001290    DISPLAY "                     ---------------------------".
001300    DISPLAY "                     | 1 - ADD EVENT           |".
001310    DISPLAY "                     | 2 - LIST EVENTS ON FILE |".
001320    DISPLAY "                     | 0 - EXIT                |".
001330    DISPLAY "                     ---------------------------".
001340    DISPLAY " ".
001350    DISPLAY "                     - CHOOSE AN OPTION FROM MENU:  ".
001360    PERFORM JUMP-LINE 15 TIMES.
001370    ACCEPT W-EVENT-MENU-OPTION.
001380
001390    IF W-EVENT-MENU-OPTION EQUAL ZERO
001400        DISPLAY "PROGRAM TERMINATED !"
001410    ELSE
001420        IF NOT VALID-EVENT-MENU-OPTION
001430            DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
001440            ACCEPT DUMMY.
001450
0014601000-EXIT.
001470    EXIT.
001480*----------------------------------------------------------------
001490
0015001100-DO-OPTIONS.
001510
001520    PERFORM CLEAR-SCREEN.
001530
001540    IF W-EVENT-MENU-OPTION = 1
001550        PERFORM 1200-ADD-MODULE
001560            THRU 1200-EXIT.
001570
001580    IF W-EVENT-MENU-OPTION = 2
001590        PERFORM 1900-LIST-MODULE
001600            THRU 1900-EXIT.
001610
001620    PERFORM 1000-GET-MENU-OPTION
001630        THRU 1000-EXIT.
001640    PERFORM 1000-GET-MENU-OPTION
001650        THRU 1000-EXIT
001660            UNTIL W-EVENT-MENU-OPTION EQUAL ZERO
001670               OR VALID-EVENT-MENU-OPTION.
001680
0016901100-EXIT.
001700    EXIT.
001710*----------------------------------------------------------------
001720
0017301200-ADD-MODULE.
001740
001750    OPEN EXTEND EVENT-FILE.
001760    MOVE "N" TO W-VALID-ANSWER.
001770    PERFORM 1300-ADD-ONE-EVENT
001780        THRU 1300-EXIT
001790            UNTIL QUIT-IS-CONFIRMED.
001800    CLOSE EVENT-FILE.
001810
0018201200-EXIT.
001830    EXIT.
001840*----------------------------------------------------------------
001850
0018601300-ADD-ONE-EVENT.
001870
001880    MOVE ZEROS  TO W-NEW-EVENT-ID.
001890    MOVE SPACES TO W-NEW-EVENT-TYPE.
001900    MOVE ZEROS  TO W-NEW-EVENT-CCYY.
001910    MOVE ZEROS  TO W-NEW-EVENT-MM.
001920    MOVE ZEROS  TO W-NEW-EVENT-DD.
001930    MOVE ZEROS  TO W-NEW-EVENT-AMOUNT.
001940    MOVE "N"    TO W-VALID-ANSWER.
001950
001960    PERFORM 1400-GET-EVENT-FIELDS
001970        THRU 1400-EXIT.
001980
001990    IF W-NEW-EVENT-ID NOT EQUAL ZEROS
002000        MOVE W-NEW-EVENT-ID     TO EV-ID
002010        MOVE W-NEW-EVENT-TYPE   TO EV-TYPE
002020        MOVE W-NEW-EVENT-CCYY   TO EV-DATE-CCYY
002030        MOVE W-NEW-EVENT-MM     TO EV-DATE-MM
002040        MOVE W-NEW-EVENT-DD     TO EV-DATE-DD
002050        MOVE W-NEW-EVENT-AMOUNT TO EV-AMOUNT
002060        MOVE "DO YOU WANT TO ADD THIS EVENT ? <Y/N>" TO MSG-CONFIRMATION
002070        PERFORM 1800-ASK-USER-IF-WANT-TO-COMPLETE
002080            THRU 1800-EXIT
002090
002100        IF SAVING-IS-CONFIRMED
002110            WRITE EVENT-RECORD
002120            DISPLAY "EVENT WRITTEN ! <ENTER> TO CONTINUE"
002130        ELSE
002140            DISPLAY "EVENT DISCARDED ! <ENTER> TO CONTINUE"
002150        END-IF
002160        ACCEPT DUMMY
002170        MOVE "N" TO W-VALID-ANSWER.
002180
0021901300-EXIT.
002200    EXIT.
002210*----------------------------------------------------------------
002220
0022301400-GET-EVENT-FIELDS.
002240
002250    PERFORM 1410-GET-EVENT-ID
002260        THRU 1410-EXIT
002270            UNTIL W-NEW-EVENT-ID NOT EQUAL ZEROS
002280               OR QUIT-IS-CONFIRMED.
002290
002300    PERFORM 1420-GET-EVENT-TYPE
002310        THRU 1420-EXIT
002320            UNTIL W-NEW-EVENT-TYPE EQUAL "ADVANCE "
002330               OR W-NEW-EVENT-TYPE EQUAL "PAYMENT "
002340               OR QUIT-IS-CONFIRMED.
002350
002360    PERFORM 1430-GET-EVENT-DATE
002370        THRU 1430-EXIT
002380            UNTIL W-NEW-EVENT-CCYY NOT EQUAL ZEROS
002390               OR QUIT-IS-CONFIRMED.
002400
002410    PERFORM 1440-GET-EVENT-AMOUNT
002420        THRU 1440-EXIT
002430            UNTIL W-NEW-EVENT-AMOUNT NOT EQUAL ZEROS
002440               OR QUIT-IS-CONFIRMED.
002450
002460    IF QUIT-IS-CONFIRMED
002470        MOVE ZEROS TO W-NEW-EVENT-ID
002480        DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
002490        ACCEPT DUMMY.
002500
0025101400-EXIT.
002520    EXIT.
002530*----------------------------------------------------------------
002540
0025501410-GET-EVENT-ID.
002560
002570    DISPLAY "1) EVENT ID (05 DIGITS) - <ENTER> TO CANCEL: ".
002580    ACCEPT W-NEW-EVENT-ID.
002590
002600    IF W-NEW-EVENT-ID EQUAL ZEROS
002610        MOVE "Y" TO W-VALID-ANSWER.
002620
0026301410-EXIT.
002640    EXIT.
002650*----------------------------------------------------------------
002660
0026701420-GET-EVENT-TYPE.
002680
002690    DISPLAY "2) EVENT TYPE (ADVANCE OR PAYMENT): ".
002700    ACCEPT W-NEW-EVENT-TYPE.
002710
002720    IF W-NEW-EVENT-TYPE EQUAL SPACES
002730        MOVE "Y" TO W-VALID-ANSWER
002740    ELSE
002750        INSPECT W-NEW-EVENT-TYPE
002760            CONVERTING LOWER-ALPHA TO UPPER-ALPHA
002770        IF W-NEW-EVENT-TYPE NOT EQUAL "ADVANCE " AND
002780           W-NEW-EVENT-TYPE NOT EQUAL "PAYMENT "
002790            DISPLAY "MUST BE ADVANCE OR PAYMENT ! <ENTER> TO CONTINUE"
002800            ACCEPT DUMMY
002810        ELSE
002820            INSPECT W-NEW-EVENT-TYPE
002830                CONVERTING UPPER-ALPHA TO LOWER-ALPHA
002840        END-IF
002850    END-IF.
002860
0028701420-EXIT.
002880    EXIT.
002890*----------------------------------------------------------------
002900
0029101430-GET-EVENT-DATE.
002920
002930    DISPLAY "3) EVENT DATE - CENTURY-YEAR (CCYY): ".
002940    ACCEPT W-NEW-EVENT-CCYY.
002950
002960    IF W-NEW-EVENT-CCYY EQUAL ZEROS
002970        MOVE "Y" TO W-VALID-ANSWER
002980    ELSE
002990        DISPLAY "   EVENT DATE - MONTH (MM): "
003000        ACCEPT W-NEW-EVENT-MM
003010        DISPLAY "   EVENT DATE - DAY (DD): "
003020        ACCEPT W-NEW-EVENT-DD
003030        IF W-NEW-EVENT-MM EQUAL ZEROS OR W-NEW-EVENT-DD EQUAL ZEROS
003040            DISPLAY "MONTH AND DAY ARE REQUIRED ! <ENTER> TO CONTINUE"
003050            ACCEPT DUMMY
003060            MOVE ZEROS TO W-NEW-EVENT-CCYY
003070        END-IF
003080    END-IF.
003090
0031001430-EXIT.
003110    EXIT.
003120*----------------------------------------------------------------
003130
0031401440-GET-EVENT-AMOUNT.
003150
003160    DISPLAY "4) EVENT AMOUNT (NNNNNNNNNNNVNNNN): ".
003170    ACCEPT W-NEW-EVENT-AMOUNT.
003180
003190    IF W-NEW-EVENT-AMOUNT EQUAL ZEROS
003200        DISPLAY "AMOUNT MUST BE INFORMED !"
003210        PERFORM 1450-CONFIRM-IF-WANT-TO-QUIT
003220            THRU 1450-EXIT.
003230
0032401440-EXIT.
003250    EXIT.
003260*----------------------------------------------------------------
003270
0032801450-CONFIRM-IF-WANT-TO-QUIT.
003290
003300    MOVE "DO YOU WANT TO STOP ENTERING THIS EVENT ? <Y/N>"
003310        TO MSG-CONFIRMATION.
003320    PERFORM 1800-ASK-USER-IF-WANT-TO-COMPLETE
003330        THRU 1800-EXIT.
003340
0033501450-EXIT.
003360    EXIT.
003370*----------------------------------------------------------------
003380
0033901800-ASK-USER-IF-WANT-TO-COMPLETE.
003400
003410    MOVE "N" TO W-VALID-ANSWER.
003420    DISPLAY MSG-CONFIRMATION.
003430    PERFORM 1810-GET-ANSWER
003440        THRU 1810-EXIT
003450            UNTIL VALID-ANSWER.
003460
0034701800-EXIT.
003480    EXIT.
003490*----------------------------------------------------------------
003500
0035101810-GET-ANSWER.
003520
003530    ACCEPT W-VALID-ANSWER.
003540    INSPECT W-VALID-ANSWER CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
003550    IF NOT VALID-ANSWER
003560        DISPLAY "ANSWER Y OR N ! ".
003570
0035801810-EXIT.
003590    EXIT.
003600*----------------------------------------------------------------
003610
0036201900-LIST-MODULE.
003630
003640    OPEN INPUT EVENT-FILE.
003650    MOVE "N" TO W-EOF-SWITCH.
003660    DISPLAY "  ID    TYPE      DATE          AMOUNT".
003670    PERFORM 1950-READ-NEXT-EVENT
003680        THRU 1950-EXIT.
003690    PERFORM 1910-DISPLAY-EVENT-AND-READ-NEXT
003700        THRU 1910-EXIT
003710            UNTIL W-AT-END-OF-EVENT-FILE.
003720    DISPLAY "  ----- --------  ----------    -----------------".
003730    DISPLAY "<ENTER> TO RETURN".
003740    ACCEPT DUMMY.
003750    CLOSE EVENT-FILE.
003760
0037701900-EXIT.
003780    EXIT.
003790*----------------------------------------------------------------
003800
0038101910-DISPLAY-EVENT-AND-READ-NEXT.
003820
003830    MOVE EV-AMOUNT TO W-DISPLAY-AMOUNT.
003840    DISPLAY EV-ID SPACE EV-TYPE SPACE EV-DATE SPACE W-DISPLAY-AMOUNT.
003850    PERFORM 1950-READ-NEXT-EVENT
003860        THRU 1950-EXIT.
003870
0038801910-EXIT.
003890    EXIT.
003900*----------------------------------------------------------------
003910
0039201950-READ-NEXT-EVENT.
003930
003940    READ EVENT-FILE
003950        AT END
003960            MOVE "Y" TO W-EOF-SWITCH.
003970
0039801950-EXIT.
003990    EXIT.
004000*----------------------------------------------------------------
004010
004020COPY PLGENERAL.CBL.
