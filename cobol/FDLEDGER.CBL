000010*----------------------------------------------------------------
000020* FDLEDGER.CBL
000030*----------------------------------------------------------------
000040* FD/01 for LEDGER-FILE - one line per advance in the ledger,
000050* oldest first, as it stands at the moment of the dump.  The
000060* layout mirrors the WS-ADVANCE-TABLE entry the calculator
000070* carries in working storage (see WSBAL01.CBL) field for field.
000080*----------------------------------------------------------------
000090* 05/18/96  RSK  ORIGINAL (TICKET LOC-037)
000100*----------------------------------------------------------------
000110    FD  LEDGER-FILE
000120        LABEL RECORDS ARE STANDARD
000130        RECORD CONTAINS 54 CHARACTERS.
000140
000150    01  LEDGER-RECORD.
000160        05  LG-ADV-ID                   PIC 9(05).
000170        05  LG-ADV-DATE                 PIC X(10).
000180        05  LG-ADV-INITIAL-AMT          PIC S9(11)V9(4).
000190        05  LG-ADV-CURR-BALANCE         PIC S9(11)V9(8).
000200        05  LG-ADV-IS-PAID              PIC X(01).
000210            88  LG-ADVANCE-IS-PAID      VALUE "Y".
000220            88  LG-ADVANCE-NOT-PAID     VALUE "N".
000230        05  FILLER                      PIC X(04).
