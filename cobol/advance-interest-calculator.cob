000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. ADVANCE-INTEREST-CALCULATOR.
000030 AUTHOR. R S KRAMER.
000040 INSTALLATION. LOCCALC - LINE OF CREDIT ACCOUNTING.
000050 DATE-WRITTEN. SEPTEMBER 1994.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - RUN CONTROL GROUP ONLY.
000080*----------------------------------------------------------------
000090*    ADVANCE-INTEREST-CALCULATOR
000100*----------------------------------------------------------------
000110*    STATEMENT-CYCLE BATCH DRIVER FOR THE REVOLVING LINE-OF-
000120*    CREDIT ACCOUNTING SYSTEM (LOCCALC).  READS THE CUSTOMER'S
000130*    ADVANCE/PAYMENT ACTIVITY FROM EVENT-FILE, THE STATEMENT END
000140*    DATE FROM RUN-CONTROL-FILE, REPLAYS THE ACTIVITY DAY BY DAY
000150*    ACCRUING SIMPLE DAILY INTEREST ON THE OUTSTANDING BALANCE
000160*    AND APPLYING PAYMENTS THROUGH THE STANDARD WATERFALL, AND
000170*    WRITES THE FOUR END-OF-STATEMENT FIGURES TO SUMMARY-FILE.
000180*----------------------------------------------------------------
000190*    CHANGE LOG
000200*----------------------------------------------------------------
000210* 09/14/94  RSK  ORIGINAL - SINGLE ADVANCE, INTEREST-FIRST
000220*                WATERFALL, NO LOOK-AHEAD (TICKET LOC-014)
000230* 09/29/94  RSK  ADDED THE TWO-EVENT LOOK-AHEAD AND SAME-DATE
000240*                PAIRING SO A DAY WITH SEVERAL ACTIVITIES DOES
000250*                NOT CHARGE ITSELF INTEREST (TICKET LOC-016)
000260* 03/01/95  RSK  END DATE NOW COMES FROM RUN-CONTROL-FILE
000270*                INSTEAD OF A HARD-CODED CARD IMAGE (TICKET
000280*                LOC-021)
000290* 05/18/96  RSK  MULTI-ADVANCE WALK REPLACES THE OLD SINGLE
000300*                CURRENT-ADVANCE WORKING COPY; SEE PLADVNC.CBL
000310*                AND PLWTRFAL.CBL (TICKET LOC-037)
000320* 07/22/97  DMH  RUN-CONTROL-FILE NOW UPDATED WITH THE LAST-RUN
000330*                DATE AND EVENT COUNT AT CLOSE (TICKET LOC-052)
000340* 02/02/98  DMH  WIDENED ALL WORKING BALANCES TO S9(11)V9(8) AND
000350*                ADDED THE POST-WALK RECONCILIATION STEP
000360*                (TICKET LOC-061)
000370* 11/09/99  RSK  Y2K - RUN-CONTROL AND EVENT DATES CARRY THE
000380*                FULL 4-DIGIT CENTURY-YEAR (TICKET LOC-098)
000390* 04/06/00  DMH  FIXED THE INCLUSIVE DAY-COUNT IN PLDATE - SEE
000400*                THAT COPYBOOK'S OWN LOG (TICKET LOC-104)
000410* 08/14/00  DMH  4000-WRITE-SUMMARY NOW ROUNDS EACH OF THE FOUR
000420*                REPORTED FIGURES TO THE STATEMENT'S TWO DECIMALS
000430*                INSTEAD OF TRUNCATING - AUDIT CAUGHT A PENNY
000440*                DRIFT AGAINST THE HAND-KEPT LEDGER (TICKET LOC-109)
000450* 09/05/00  DMH  3400-PROCESS-LAST-EVENT WAS LEANING ON WHATEVER
000460*                WS-DAYS-IN-INTERVAL WAS LEFT OVER FROM THE LAST
000470*                PAIRWISE GAP (OR ITS ZERO DEFAULT ON A ONE-EVENT
000480*                RUN) TO CHARGE THE CLOSING DAY'S INTEREST - NOW
000490*                FORCES IT TO 1 FIRST SO EXACTLY ONE DAY IS
000500*                CHARGED, NEVER ZERO OR THE STALE GAP (LOC-112)
000501* 10/18/00  RSK  3010-PROCESS-ONE-PAIR NOW ACTUALLY SNAPSHOTS THE
000502*                FOUR BALANCES INTO WS-LAST-BALANCES BEFORE EVERY
000503*                EVENT - THE FIELDS WERE ADDED BACK IN 1994 FOR A
000504*                ROLLBACK THAT NEVER GOT WIRED UP AND NOBODY EVER
000505*                CAME BACK TO POPULATE THEM (TICKET LOC-114)
000510*----------------------------------------------------------------
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-4381.
000550 OBJECT-COMPUTER. IBM-4381.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     COPY SLEVENT.CBL.
000610     COPY SLRUNCTL.CBL.
000620     COPY SLSUMOUT.CBL.
000630     COPY SLLEDGER.CBL.
000640*----------------------------------------------------------------
000650 DATA DIVISION.
000660 FILE SECTION.
000670     COPY FDEVENT.CBL.
000680     COPY FDRUNCTL.CBL.
000690     COPY FDSUMOUT.CBL.
000700     COPY FDLEDGER.CBL.
000710*----------------------------------------------------------------
000720 WORKING-STORAGE SECTION.
000730     COPY WSBAL01.CBL.
000740     COPY wsdate.cbl.
000750*----------------------------------------------------------------
000760*    FILE STATUS - RUN-CONTROL-FILE IS THE ONLY INDEXED FILE
000770*    THIS PROGRAM OPENS.
000780*----------------------------------------------------------------
000790 01  WS-RUNCTL-STATUS                PIC X(02) VALUE SPACES.
000800     88  WS-RUNCTL-OK                VALUE "00".
000810
000820 01  WS-EOF-SWITCHES.
000830     05  WS-EVENT-EOF-FLAG           PIC X(01) VALUE "N".
000840         88  WS-EVENT-EOF            VALUE "Y".
000850
000860*----------------------------------------------------------------
000870*    OUTPUT-EDITING WORK FIELDS - SO-AMOUNT IS UNSIGNED, SO EACH
000880*    OF THE FOUR REPORTED FIGURES IS SIGN-STRIPPED HERE FIRST.
000890*----------------------------------------------------------------
000900 01  WS-REPORT-WORK.
000910     05  WS-REPORT-AMOUNT            PIC S9(11)V9(8) VALUE 0.
000920*----------------------------------------------------------------
000930 PROCEDURE DIVISION.
000940*----------------------------------------------------------------
000950 0000-MAIN-LINE.
000960
000970     PERFORM 1000-INITIALIZE
000980         THRU 1000-EXIT.
000990
001000     PERFORM 2000-LOAD-EVENT-TABLE
001010         THRU 2000-EXIT.
001020
001030     PERFORM 3000-PROCESS-EVENTS
001040         THRU 3000-EXIT.
001050
001060     PERFORM 4000-WRITE-SUMMARY
001070         THRU 4000-EXIT.
001080
001090     PERFORM 4100-DUMP-LEDGER
001100         THRU 4100-EXIT.
001110
001120     PERFORM 9000-TERMINATE
001130         THRU 9000-EXIT.
001140
001150     STOP RUN.
001160*----------------------------------------------------------------
001170 1000-INITIALIZE.
001180
001190     OPEN INPUT RUN-CONTROL-FILE.
001200     IF NOT WS-RUNCTL-OK
001210         DISPLAY "LOCCALC FATAL - CANNOT OPEN RUN-CONTROL-FILE"
001220         DISPLAY "  FILE STATUS: " WS-RUNCTL-STATUS
001230         MOVE 16 TO RETURN-CODE
001240         STOP RUN
001250     END-IF.
001260
001270     MOVE 1 TO RC-KEY.
001280     READ RUN-CONTROL-FILE
001290         INVALID KEY
001300             DISPLAY "LOCCALC FATAL - RUN-CONTROL RECORD MISSING"
001310             MOVE 16 TO RETURN-CODE
001320             STOP RUN
001330     END-READ.
001340
001350     CLOSE RUN-CONTROL-FILE.
001360
001370     OPEN INPUT EVENT-FILE.
001380     OPEN OUTPUT SUMMARY-FILE.
001390
001400     MOVE 0 TO WS-ADVANCE-BALANCE.
001410     MOVE 0 TO WS-INTEREST-PAYABLE.
001420     MOVE 0 TO WS-INTEREST-PAID.
001430     MOVE 0 TO WS-PAYMENTS-FOR-FUTURE.
001440     MOVE 0 TO WS-EVENT-COUNT.
001450     MOVE 0 TO WS-ADVANCE-SEQ.
001460     MOVE 0 TO WS-ADVANCE-COUNT.
001470     MOVE "N" TO WS-ZERO-RETURN.
001480     MOVE "N" TO WS-END-DATE-FOUND.
001490
001500 1000-EXIT.
001510     EXIT.
001520*----------------------------------------------------------------
001530 2000-LOAD-EVENT-TABLE.
001540
001550*    READS EVENT-FILE SEQUENTIALLY INTO WS-EVENT-TABLE.  THE
001560*    FILE IS ALREADY IN DATE-ASCENDING ORDER WHEN IT REACHES
001570*    THIS PROGRAM - THAT ORDERING IS A FEED REQUIREMENT, NOT
001580*    SOMETHING THIS PROGRAM ENFORCES.
001590
001600     READ EVENT-FILE
001610         AT END
001620             MOVE "Y" TO WS-EVENT-EOF-FLAG
001630     END-READ.
001640
001650     PERFORM 2010-LOAD-ONE-EVENT
001660         UNTIL WS-EVENT-EOF.
001670
001680 2000-EXIT.
001690     EXIT.
001700*----------------------------------------------------------------
001710 2010-LOAD-ONE-EVENT.
001720
001730     ADD 1 TO WS-EVENT-COUNT.
001740     SET WS-EVX TO WS-EVENT-COUNT.
001750
001760     MOVE EV-ID                  TO WT-ID (WS-EVX).
001770     MOVE EV-TYPE                TO WT-TYPE (WS-EVX).
001780     MOVE EV-DATE                TO WT-DATE (WS-EVX).
001790     MOVE EV-AMOUNT               TO WT-AMOUNT (WS-EVX).
001800     MOVE "N"                    TO WT-IS-LAST (WS-EVX).
001810     MOVE "N"                    TO WT-IS-SAME-DATE (WS-EVX).
001820     MOVE "N"                    TO WT-IS-TRUNCATED (WS-EVX).
001830     MOVE "P"                    TO WT-STATE (WS-EVX).
001840
001850     READ EVENT-FILE
001860         AT END
001870             MOVE "Y" TO WS-EVENT-EOF-FLAG
001880     END-READ.
001890
001900 2010-EXIT.
001910     EXIT.
001920*----------------------------------------------------------------
001930 3000-PROCESS-EVENTS.
001940
001950*    PAIRWISE LOOK-AHEAD OVER THE EVENT TABLE - WS-EVX IS THE
001960*    EVENT BEING ACTED ON, WS-NEVX THE EVENT WHOSE DATE DECIDES
001970*    WHETHER TODAY'S INTEREST IS CHARGED YET.  SEE PLWTRFAL.CBL
001980*    AND PLADVNC.CBL FOR WHAT "ACTED ON" MEANS FOR EACH TYPE.
001990
002000     SET WS-EVX TO 1.
002010     SET WS-LAST-EVX TO 1.
002020
002030     IF WS-EVENT-COUNT > 1
002040         PERFORM 3010-PROCESS-ONE-PAIR
002050             UNTIL WS-EVX >= WS-EVENT-COUNT
002060     END-IF.
002070
002080     IF WS-ZERO-RETURN = "Y"
002090         GO TO 3000-EXIT
002100     END-IF.
002110
002120     IF WS-EVENT-COUNT = 1
002130         SET WS-LAST-EVX TO 1
002140     ELSE
002150         IF WS-END-DATE-FOUND = "Y"
002160             PERFORM 3300-HANDLE-END-OF-EVENTS
002170                 THRU 3300-EXIT
002180         END-IF
002190     END-IF.
002200
002210     PERFORM 3400-PROCESS-LAST-EVENT
002220         THRU 3400-EXIT.
002230
002240 3000-EXIT.
002250     EXIT.
002260*----------------------------------------------------------------
002270 3010-PROCESS-ONE-PAIR.
002271*    SNAPSHOT THE FOUR RUNNING BALANCES BEFORE THIS EVENT IS
002272*    ACTED ON.  THE SNAPSHOT IS NEVER READ BACK BY THIS RUN (SEE
002273*    THE NOTE ON WS-LAST-BALANCES IN WSBAL01.CBL) BUT AUDIT WANTS
002274*    IT TAKEN OF EVERY EVENT, NOT JUST THE ONES WHERE A ROLLBACK
002275*    WOULD ACTUALLY GET WIRED UP.
002276     MOVE WS-ADVANCE-BALANCE      TO WS-LAST-ADVANCE-BALANCE.
002277     MOVE WS-INTEREST-PAYABLE     TO WS-LAST-INTEREST-PAYABLE.
002278     MOVE WS-INTEREST-PAID        TO WS-LAST-INTEREST-PAID.
002279     MOVE WS-PAYMENTS-FOR-FUTURE  TO WS-LAST-PAYMENTS-FUTURE.
002280
002290*    IS THIS EVENT ALREADY PAST THE STATEMENT END DATE?  ONLY
002300*    EVER TRUE ON THE FIRST EVENT IN PRACTICE, SINCE THE FEED
002310*    IS DATE-ORDERED, BUT TESTED EVERY PASS TO MATCH THE WAY
002320*    THE ENGINE HAS ALWAYS CHECKED IT.
002330
002340     MOVE WT-DATE-CCYY (WS-EVX)   TO GDTV-DATE1-CCYY.
002350     MOVE WT-DATE-MM (WS-EVX)     TO GDTV-DATE1-MM.
002360     MOVE WT-DATE-DD (WS-EVX)     TO GDTV-DATE1-DD.
002370     MOVE RC-END-CCYY             TO GDTV-DATE2-CCYY.
002380     MOVE RC-END-MM               TO GDTV-DATE2-MM.
002390     MOVE RC-END-DD               TO GDTV-DATE2-DD.
002400     PERFORM 8020-DATE-IS-AFTER-END-DATE
002410         THRU 8020-EXIT.
002420
002430     IF WS-DATE1-IS-AFTER-DATE2
002440         MOVE "Y" TO WS-ZERO-RETURN
002450         SET WS-EVX TO WS-EVENT-COUNT
002460     ELSE
002470         SET WS-NEVX TO WS-EVX
002480         SET WS-NEVX UP BY 1
002490
002500         IF WS-NEVX = WS-EVENT-COUNT
002510             SET WT-EVENT-IS-LAST (WS-NEVX) TO TRUE
002520         ELSE
002530             PERFORM 3050-CHECK-END-DATE-WINDOW
002540                 THRU 3050-EXIT
002550         END-IF
002560
002570         IF WS-END-DATE-FOUND = "Y"
002580             SET WS-EVX TO WS-EVENT-COUNT
002590         ELSE
002600             IF WT-DATE (WS-EVX) = WT-DATE (WS-NEVX)
002610                 PERFORM 3100-PROCESS-SAME-DATE-PAIR
002620                     THRU 3100-EXIT
002630             ELSE
002640                 PERFORM 3200-PROCESS-DIFFERENT-DATES
002650                     THRU 3200-EXIT
002660             END-IF
002670             SET WS-LAST-EVX TO WS-NEVX
002680             SET WS-EVX UP BY 1
002690         END-IF
002700     END-IF.
002710
002720 3010-EXIT.
002730     EXIT.
002740*----------------------------------------------------------------
002750 3050-CHECK-END-DATE-WINDOW.
002760
002770*    THE LOOP STOPS HERE WHEN THE STATEMENT END DATE FALLS
002780*    BETWEEN THE EVENT WE JUST ACTED ON AND THE ONE WE WERE
002790*    ABOUT TO LOOK AHEAD TO - WS-EVX < END-DATE <= WS-NEVX.
002800
002810     IF WT-DATE (WS-EVX) NOT = RC-END-DATE
002820         MOVE RC-END-CCYY             TO GDTV-DATE1-CCYY
002830         MOVE RC-END-MM               TO GDTV-DATE1-MM
002840         MOVE RC-END-DD               TO GDTV-DATE1-DD
002850         MOVE WT-DATE-CCYY (WS-NEVX)  TO GDTV-DATE2-CCYY
002860         MOVE WT-DATE-MM (WS-NEVX)    TO GDTV-DATE2-MM
002870         MOVE WT-DATE-DD (WS-NEVX)    TO GDTV-DATE2-DD
002880         PERFORM 8020-DATE-IS-AFTER-END-DATE
002890             THRU 8020-EXIT
002900         IF NOT WS-DATE1-IS-AFTER-DATE2
002910             SET WT-EVENT-IS-LAST (WS-NEVX) TO TRUE
002920             MOVE "Y" TO WS-END-DATE-FOUND
002930         END-IF
002940     END-IF.
002950
002960 3050-EXIT.
002970     EXIT.
002980*----------------------------------------------------------------
002990 3100-PROCESS-SAME-DATE-PAIR.
003000
003010*    CURRENT EVENT AND NEXT EVENT SHARE A DATE - ACT ON THE
003020*    CURRENT EVENT WITH NO INTEREST CHARGE, AND FLAG THE NEXT
003030*    EVENT SO THE ENGINE KNOWS THE DAY WAS SHARED.
003040
003050     SET WT-SAME-DATE-AS-PRIOR (WS-NEVX) TO TRUE.
003060
003070     IF WT-TYPE-ADVANCE (WS-EVX)
003080         PERFORM 8300-CREATE-ADVANCE
003090             THRU 8300-EXIT
003100     ELSE
003110         IF WT-TYPE-PAYMENT (WS-EVX)
003120             PERFORM 8200-APPLY-PAYMENT
003130                 THRU 8200-EXIT
003140         END-IF
003150     END-IF.
003160
003170 3100-EXIT.
003180     EXIT.
003190*----------------------------------------------------------------
003200 3200-PROCESS-DIFFERENT-DATES.
003210
003220*    CURRENT EVENT AND NEXT EVENT FALL ON DIFFERENT DATES - ACT
003230*    ON THE CURRENT EVENT, THEN CHARGE INTEREST INCLUSIVELY OVER
003240*    THE GAP AT THE POST-EVENT BALANCE.
003250
003260     IF WT-TYPE-ADVANCE (WS-EVX)
003270         PERFORM 8300-CREATE-ADVANCE
003280             THRU 8300-EXIT
003290
003300         IF WT-SAME-DATE-AS-PRIOR (WS-EVX)
003310             IF WS-ADVANCE-BALANCE < 0
003320                 SUBTRACT WS-ADVANCE-BALANCE FROM WS-PAYMENTS-FOR-FUTURE
003330                 MOVE 0 TO WS-ADVANCE-BALANCE
003340             END-IF
003350         END-IF
003360
003370         PERFORM 3210-ACCRUE-ACROSS-GAP
003380             THRU 3210-EXIT
003390     ELSE
003400         IF WT-TYPE-PAYMENT (WS-EVX)
003410             PERFORM 8200-APPLY-PAYMENT
003420                 THRU 8200-EXIT
003430             PERFORM 3210-ACCRUE-ACROSS-GAP
003440                 THRU 3210-EXIT
003450         END-IF
003460     END-IF.
003470
003480 3200-EXIT.
003490     EXIT.
003500*----------------------------------------------------------------
003510 3210-ACCRUE-ACROSS-GAP.
003520
003530     MOVE WT-DATE-CCYY (WS-EVX)   TO GDTV-DATE1-CCYY.
003540     MOVE WT-DATE-MM (WS-EVX)     TO GDTV-DATE1-MM.
003550     MOVE WT-DATE-DD (WS-EVX)     TO GDTV-DATE1-DD.
003560     MOVE WT-DATE-CCYY (WS-NEVX)  TO GDTV-DATE2-CCYY.
003570     MOVE WT-DATE-MM (WS-NEVX)    TO GDTV-DATE2-MM.
003580     MOVE WT-DATE-DD (WS-NEVX)    TO GDTV-DATE2-DD.
003590     MOVE "Y" TO GDTV-INCLUSIVE-FLAG.
003600     PERFORM 8010-CALC-DAY-DIFFERENCE
003610         THRU 8010-EXIT.
003620     PERFORM 8100-ACCRUE-INTEREST
003630         THRU 8100-EXIT.
003640
003650 3210-EXIT.
003660     EXIT.
003670*----------------------------------------------------------------
003680 3300-HANDLE-END-OF-EVENTS.
003690
003700     IF RC-END-DATE = WT-DATE (WS-NEVX)
003710         PERFORM 3320-PROCESS-EXACT-MATCH
003720             THRU 3320-EXIT
003730     ELSE
003740         PERFORM 3330-PROCESS-TRUNCATED
003750             THRU 3330-EXIT
003760     END-IF.
003770
003780 3300-EXIT.
003790     EXIT.
003800*----------------------------------------------------------------
003810 3320-PROCESS-EXACT-MATCH.
003820
003830*    THE END DATE LANDS EXACTLY ON WS-NEVX'S DATE.  ACT ON THE
003840*    CROSSING PAIR, THEN WALK FORWARD THROUGH ANY FURTHER EVENTS
003850*    SHARING THAT SAME DATE AS SAME-DATE PAIRS UNTIL THE DATE
003860*    CHANGES OR THE TABLE RUNS OUT.
003870
003880     PERFORM 3200-PROCESS-DIFFERENT-DATES
003890         THRU 3200-EXIT.
003900     SET WS-LAST-EVX TO WS-NEVX.
003910
003920     SET WS-FUTX TO WS-NEVX.
003930     SET WS-FUTX UP BY 1.
003940     MOVE "N" TO WS-WALK-DONE.
003950     PERFORM 3325-WALK-STEP
003960         THRU 3325-EXIT
003970         UNTIL WS-WALK-DONE = "Y".
003980
003990 3320-EXIT.
004000     EXIT.
004010*----------------------------------------------------------------
004020 3325-WALK-STEP.
004030
004040     IF WS-FUTX > WS-EVENT-COUNT
004050         MOVE "Y" TO WS-WALK-DONE
004060     ELSE
004070         IF WT-DATE (WS-NEVX) NOT = WT-DATE (WS-FUTX)
004080             MOVE "Y" TO WS-WALK-DONE
004090         ELSE
004100             SET WS-EVX TO WS-NEVX
004110             SET WS-NEVX TO WS-FUTX
004120             PERFORM 3100-PROCESS-SAME-DATE-PAIR
004130                 THRU 3100-EXIT
004140             SET WS-LAST-EVX TO WS-NEVX
004150             SET WS-FUTX UP BY 1
004160         END-IF
004170     END-IF.
004180
004190 3325-EXIT.
004200     EXIT.
004210*----------------------------------------------------------------
004220 3330-PROCESS-TRUNCATED.
004230
004240*    THE END DATE FALLS STRICTLY BETWEEN THE TWO EVENTS.  WS-NEVX
004250*    BECOMES A SYNTHETIC ZERO-AMOUNT EVENT DATED THE END DATE SO
004260*    THE CROSSING EVENT STILL ACCRUES INTEREST RIGHT UP TO IT,
004270*    THEN IS MARKED TRUNCATED SO 3400 KNOWS NOT TO LEDGER IT.
004280
004290     MOVE RC-END-DATE TO WT-DATE (WS-NEVX).
004300     MOVE 0 TO WT-AMOUNT (WS-NEVX).
004310     PERFORM 3200-PROCESS-DIFFERENT-DATES
004320         THRU 3200-EXIT.
004330     SET WT-EVENT-TRUNCATED (WS-NEVX) TO TRUE.
004340     SET WS-LAST-EVX TO WS-NEVX.
004350
004360 3330-EXIT.
004370     EXIT.
004380*----------------------------------------------------------------
004390 3400-PROCESS-LAST-EVENT.
004400
004410*    THE FINAL EVENT - HANDLED OUTSIDE THE LOOK-AHEAD LOOP EVERY
004420*    TIME, WHETHER IT ARRIVED THERE BY RUNNING OUT OF EVENTS, BY
004430*    LANDING EXACTLY ON THE END DATE, OR BY BEING THE SYNTHETIC
004440*    TRUNCATED BOUNDARY EVENT.
004450
004460     IF WT-DATE (WS-LAST-EVX) = RC-END-DATE
004470         IF WT-TYPE-ADVANCE (WS-LAST-EVX)
004480             SET WS-EVX TO WS-LAST-EVX
004490             PERFORM 8300-CREATE-ADVANCE
004500                 THRU 8300-EXIT
004510             MOVE 1 TO WS-DAYS-IN-INTERVAL
004520             PERFORM 8100-ACCRUE-INTEREST
004530                 THRU 8100-EXIT
004540         ELSE
004550             IF WT-TYPE-PAYMENT (WS-LAST-EVX)
004560                 SET WS-EVX TO WS-LAST-EVX
004570                 PERFORM 8200-APPLY-PAYMENT
004580                     THRU 8200-EXIT
004590                 MOVE 1 TO WS-DAYS-IN-INTERVAL
004600                 PERFORM 8100-ACCRUE-INTEREST
004610                     THRU 8100-EXIT
004620             END-IF
004630         END-IF
004640     ELSE
004650         MOVE WT-DATE-CCYY (WS-LAST-EVX) TO GDTV-DATE1-CCYY
004660         MOVE WT-DATE-MM (WS-LAST-EVX)   TO GDTV-DATE1-MM
004670         MOVE WT-DATE-DD (WS-LAST-EVX)   TO GDTV-DATE1-DD
004680         MOVE RC-END-CCYY                TO GDTV-DATE2-CCYY
004690         MOVE RC-END-MM                  TO GDTV-DATE2-MM
004700         MOVE RC-END-DD                  TO GDTV-DATE2-DD
004710         PERFORM 8020-DATE-IS-AFTER-END-DATE
004720             THRU 8020-EXIT
004730         IF NOT WS-DATE1-IS-AFTER-DATE2
004740             IF WT-TYPE-ADVANCE (WS-LAST-EVX)
004750                 SET WS-EVX TO WS-LAST-EVX
004760                 PERFORM 8300-CREATE-ADVANCE
004770                     THRU 8300-EXIT
004780             ELSE
004790                 IF WT-TYPE-PAYMENT (WS-LAST-EVX)
004800                     SET WS-EVX TO WS-LAST-EVX
004810                     PERFORM 8200-APPLY-PAYMENT
004820                         THRU 8200-EXIT
004830                 END-IF
004840             END-IF
004850             MOVE 1 TO WS-DAYS-IN-INTERVAL
004860             PERFORM 8100-ACCRUE-INTEREST
004870                 THRU 8100-EXIT
004880             MOVE WT-DATE-CCYY (WS-LAST-EVX) TO GDTV-DATE1-CCYY
004890             MOVE WT-DATE-MM (WS-LAST-EVX)   TO GDTV-DATE1-MM
004900             MOVE WT-DATE-DD (WS-LAST-EVX)   TO GDTV-DATE1-DD
004910             MOVE RC-END-CCYY                TO GDTV-DATE2-CCYY
004920             MOVE RC-END-MM                  TO GDTV-DATE2-MM
004930             MOVE RC-END-DD                  TO GDTV-DATE2-DD
004940             MOVE "Y" TO GDTV-INCLUSIVE-FLAG
004950             PERFORM 8010-CALC-DAY-DIFFERENCE
004960                 THRU 8010-EXIT
004970             PERFORM 8100-ACCRUE-INTEREST
004980                 THRU 8100-EXIT
004990         END-IF
005000     END-IF.
005010
005020 3400-EXIT.
005030     EXIT.
005040*----------------------------------------------------------------
005050 4000-WRITE-SUMMARY.
005060
005070*    THE FOUR REPORTED FIGURES ARE ALWAYS ABSOLUTE VALUES - A
005080*    TRANSIENT NEGATIVE BALANCE IS AN INTERNAL BOOKKEEPING STATE,
005090*    NEVER SOMETHING OPERATIONS SHOULD SEE ON THE STATEMENT.
005100
005110     MOVE WS-ADVANCE-BALANCE TO WS-REPORT-AMOUNT.
005120     IF WS-REPORT-AMOUNT < 0
005130         MULTIPLY WS-REPORT-AMOUNT BY -1 GIVING WS-REPORT-AMOUNT
005140     END-IF.
005150     MOVE "ADVANCE BALANCE......." TO SO-LABEL.
005160     COMPUTE SO-AMOUNT ROUNDED = WS-REPORT-AMOUNT.
005170     WRITE SUMMARY-RECORD.
005180     DISPLAY SO-LABEL " " SO-AMOUNT.
005190
005200     MOVE WS-INTEREST-PAYABLE TO WS-REPORT-AMOUNT.
005210     IF WS-REPORT-AMOUNT < 0
005220         MULTIPLY WS-REPORT-AMOUNT BY -1 GIVING WS-REPORT-AMOUNT
005230     END-IF.
005240     MOVE "INTEREST PAYABLE......" TO SO-LABEL.
005250     COMPUTE SO-AMOUNT ROUNDED = WS-REPORT-AMOUNT.
005260     WRITE SUMMARY-RECORD.
005270     DISPLAY SO-LABEL " " SO-AMOUNT.
005280
005290     MOVE WS-INTEREST-PAID TO WS-REPORT-AMOUNT.
005300     IF WS-REPORT-AMOUNT < 0
005310         MULTIPLY WS-REPORT-AMOUNT BY -1 GIVING WS-REPORT-AMOUNT
005320     END-IF.
005330     MOVE "INTEREST PAID........." TO SO-LABEL.
005340     COMPUTE SO-AMOUNT ROUNDED = WS-REPORT-AMOUNT.
005350     WRITE SUMMARY-RECORD.
005360     DISPLAY SO-LABEL " " SO-AMOUNT.
005370
005380     MOVE WS-PAYMENTS-FOR-FUTURE TO WS-REPORT-AMOUNT.
005390     IF WS-REPORT-AMOUNT < 0
005400         MULTIPLY WS-REPORT-AMOUNT BY -1 GIVING WS-REPORT-AMOUNT
005410     END-IF.
005420     MOVE "PAYMENTS FOR FUTURE..." TO SO-LABEL.
005430     COMPUTE SO-AMOUNT ROUNDED = WS-REPORT-AMOUNT.
005440     WRITE SUMMARY-RECORD.
005450     DISPLAY SO-LABEL " " SO-AMOUNT.
005460
005470 4000-EXIT.
005480     EXIT.
005490*----------------------------------------------------------------
005500*    LEDGER DUMP - ONE LINE PER ADVANCE AS IT STOOD AT THE END
005510*    OF THIS RUN, OLDEST FIRST.  AUDIT KEEPS ASKING FOR "THE
005520*    ADVANCE-BY-ADVANCE BREAKDOWN" BEHIND THE FOUR SUMMARY
005530*    FIGURES - THIS IS WHERE IT LIVES (TICKET LOC-067).
005540 4100-DUMP-LEDGER.
005550
005560     OPEN OUTPUT LEDGER-FILE.
005570
005580     IF WS-ADVANCE-COUNT > 0
005590         PERFORM 4110-DUMP-ONE-ADVANCE
005600             VARYING WS-ADX FROM 1 BY 1
005610                 UNTIL WS-ADX > WS-ADVANCE-COUNT
005620     END-IF.
005630
005640     CLOSE LEDGER-FILE.
005650
005660 4100-EXIT.
005670     EXIT.
005680*----------------------------------------------------------------
005690 4110-DUMP-ONE-ADVANCE.
005700
005710     MOVE AT-ADV-ID (WS-ADX)          TO LG-ADV-ID.
005720     MOVE AT-ADV-DATE (WS-ADX)        TO LG-ADV-DATE.
005730     MOVE AT-ADV-INITIAL-AMT (WS-ADX) TO LG-ADV-INITIAL-AMT.
005740     MOVE AT-ADV-CURR-BALANCE (WS-ADX) TO LG-ADV-CURR-BALANCE.
005750     IF AT-ADVANCE-IS-PAID (WS-ADX)
005760         MOVE "Y" TO LG-ADV-IS-PAID
005770     ELSE
005780         MOVE "N" TO LG-ADV-IS-PAID
005790     END-IF.
005800     WRITE LEDGER-RECORD.
005810
005820 4110-EXIT.
005830     EXIT.
005840*----------------------------------------------------------------
005850 9000-TERMINATE.
005860
005870     CLOSE EVENT-FILE.
005880     CLOSE SUMMARY-FILE.
005890
005900     OPEN I-O RUN-CONTROL-FILE.
005910     MOVE 1 TO RC-KEY.
005920     READ RUN-CONTROL-FILE
005930         INVALID KEY
005940             DISPLAY "LOCCALC WARNING - RUN-CONTROL RECORD MISSING"
005950             DISPLAY "  AT CLOSE, LAST-RUN STATISTICS NOT UPDATED"
005960     NOT INVALID KEY
005970         MOVE RC-END-DATE TO RC-LAST-RUN-DATE
005980         MOVE WS-EVENT-COUNT TO RC-LAST-RUN-EVENTS
005990         REWRITE RUN-CONTROL-RECORD
006000     END-READ.
006010     CLOSE RUN-CONTROL-FILE.
006020
006030 9000-EXIT.
006040     EXIT.
006050*----------------------------------------------------------------
006060     COPY PLDATE.CBL.
006070     COPY PLACCRUE.CBL.
006080     COPY PLADVNC.CBL.
006090     COPY PLWTRFAL.CBL.
