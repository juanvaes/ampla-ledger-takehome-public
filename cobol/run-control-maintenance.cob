000010*----------------------------------------------------------------
000020* RUN-CONTROL-MAINTENANCE.COB
000030*----------------------------------------------------------------
000040*    OPERATOR UTILITY - DISPLAYS AND CHANGES THE ONE-RECORD
000050*    RUN-CONTROL-FILE (RC-KEY = 1) THAT CARRIES THE STATEMENT
000060*    END DATE INTO THE NEXT ADVANCE-INTEREST-CALCULATOR RUN.
000070*    ADAPTED FROM THE AP SYSTEM'S CONTROL-FILE-MAINTENANCE, DOWN
000080*    TO THE SAME DISPLAY/CHANGE MENU AND ONE-FIELD-AT-A-TIME
000090*    CHANGE IDIOM.
000100*----------------------------------------------------------------
000110* 03/02/95  RSK  ORIGINAL - END DATE ONLY, THE FIELD OPERATIONS
000120*                ACTUALLY KEYS BEFORE A RUN (TICKET LOC-022)
000130* 07/23/97  DMH  DISPLAY NOW SHOWS THE LAST-RUN DATE AND EVENT
000140*                COUNT TOO, SO OPERATIONS CAN CONFIRM A RUN
000150*                COMPLETED WITHOUT DIGGING OUT THE JOB LOG - THESE
000160*                TWO FIELDS ARE DISPLAY-ONLY, THE BATCH PROGRAM
000170*                OWNS THEM (TICKET LOC-053)
000180* 11/09/99  RSK  Y2K - RC-END-CCYY ACCEPTED AS A FULL 4-DIGIT
000190*                CENTURY-YEAR (TICKET LOC-098)
000200* 03/14/00  DMH  FIELD OPERATIONS ASKED FOR A CONFIRM PROMPT
000210*                BEFORE OVERWRITING THE END DATE - ADDED THE SAVE
000220*                CONFIRMATION STEP (TICKET LOC-101)
000230* 09/05/00  RSK  RENUMBERED THE PARAGRAPHS AND MOVED EVERY INTERNAL
000240*                PERFORM TO PERFORM...THRU...EXIT, MATCHING THE
000250*                CONVENTION ADVANCE-INTEREST-CALCULATOR ALREADY
000260*                USES, SO A NEW HAND CAN FOLLOW THE PROGRAM TOP TO
000270*                BOTTOM WITHOUT HUNTING FOR A PARAGRAPH BY NAME
000280*                (TICKET LOC-111)
000290* 02/06/01  DMH  GET-A-FIELD-TO-CHANGE NOW RE-DISPLAYS THE RECORD
000300*                BEFORE PROMPTING SO A SECOND OPERATOR PICKING UP
000310*                A HALF-FINISHED SESSION SEES CURRENT VALUES, NOT
000320*                STALE ONES (TICKET LOC-118)
000330*----------------------------------------------------------------
000340IDENTIFICATION DIVISION.
000350PROGRAM-ID. RUN-CONTROL-MAINTENANCE.
000360AUTHOR. R S KRAMER.
000370INSTALLATION. LOCCALC - LINE OF CREDIT ACCOUNTING.
000380DATE-WRITTEN. MARCH 1995.
000390DATE-COMPILED.
000400SECURITY. COMPANY CONFIDENTIAL - RUN CONTROL GROUP ONLY.
000410ENVIRONMENT DIVISION.
000420CONFIGURATION SECTION.
000430SOURCE-COMPUTER. IBM-4381.
000440OBJECT-COMPUTER. IBM-4381.
000450SPECIAL-NAMES.
000460    C01 IS TOP-OF-FORM.
000470INPUT-OUTPUT SECTION.
000480FILE-CONTROL.
000490
000500    COPY SLRUNCTL.CBL.
000510
000520DATA DIVISION.
000530FILE SECTION.
000540
000550    COPY FDRUNCTL.CBL.
000560
000570WORKING-STORAGE SECTION.
000580
000590*----------------------------------------------------------------
000600*    FILE-STATUS FIELD FOR SLRUNCTL.CBL'S FILE STATUS CLAUSE -
000610*    EVERY PROGRAM THAT COPIES SLRUNCTL.CBL SUPPLIES ITS OWN
000620*    (SAME HABIT AS ADVANCE-INTEREST-CALCULATOR).
000630*----------------------------------------------------------------
000640    01  WS-RUNCTL-STATUS                PIC X(02) VALUE SPACES.
000650        88  WS-RUNCTL-OK                VALUE "00".
000660
000670    01  W-CONTROL-MENU-OPTION           PIC 9.
000680        88  VALID-CONTROL-MENU-OPTION   VALUE 0 THROUGH 2.
000690
000700    01  FILLER REDEFINES W-CONTROL-MENU-OPTION.
000710        05  W-CONTROL-MENU-OPTION-X     PIC X(01).
000720
000730    01  W-ERROR-READING-CTRL-FILE       PIC X(01).
000740        88  ERROR-READING-CTRL-FILE     VALUE "Y".
000750
000760    01  W-ERROR-WRITING-CTRL-FILE       PIC X(01).
000770        88  ERROR-WRITING-CTRL-FILE     VALUE "Y".
000780
000790    01  W-VALID-ANSWER                  PIC X(01).
000800        88  VALID-ANSWER                VALUE "Y", "N".
000810        88  SAVING-IS-CONFIRMED         VALUE "Y".
000820
000830    01  ENTRY-RECORD-FIELD              PIC 9.
000840        88  VALID-FIELD                 VALUE 0 THROUGH 1.
000850
000860    01  W-DISPLAY-WORK.
000870        05  W-DISPLAY-EVENTS            PIC ZZZZ9.
000880        05  FILLER                      PIC X(04).
000890
000900    01  FILLER REDEFINES W-DISPLAY-WORK.
000910        05  W-DISPLAY-EVENTS-X          PIC X(05).
000920        05  FILLER                      PIC X(04).
000930
000940    77  MSG-CONFIRMATION                PIC X(45).
000950
000960    01  ENTRY-NEW-END-DATE.
000970        05  ENTRY-NEW-END-CCYY          PIC 9(04).
000980        05  ENTRY-NEW-END-MM            PIC 9(02).
000990        05  ENTRY-NEW-END-DD            PIC 9(02).
001000
001010    01  FILLER REDEFINES ENTRY-NEW-END-DATE.
001020        05  ENTRY-NEW-END-CCYY-CENTURY  PIC 9(02).
001030        05  ENTRY-NEW-END-CCYY-YEAR     PIC 9(02).
001040        05  FILLER                      PIC X(04).
001050
001060    77  DUMMY                           PIC X(01).
001070*----------------------------------------------------------------
001080
001090PROCEDURE DIVISION.
001100
0011100000-MAIN-LINE.
001120
001130    PERFORM 1000-GET-MENU-OPTION
001140        THRU 1000-EXIT.
001150    PERFORM 1000-GET-MENU-OPTION
001160        THRU 1000-EXIT
001170            UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO
001180               OR VALID-CONTROL-MENU-OPTION.
001190
001200    PERFORM 1100-DO-OPTIONS
001210        THRU 1100-EXIT
001220            UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO.
001230
001240    STOP RUN.
001250*----------------------------------------------------------------
001260
0012701000-GET-MENU-OPTION.
001280
001290    PERFORM CLEAR-SCREEN.
001300    DISPLAY "                    RUN-CONTROL FILE MAINTENANCE PROGRAM".
001310    DISPLAY " ".
001320    DISPLAY "                     ----------------------------".
001330    DISPLAY "                     | 1 - DISPLAY RUN-CONTROL  |".
001340    DISPLAY "                     | 2 - CHANGE END DATE      |".
001350    DISPLAY "                     | 0 - EXIT                 |".
001360    DISPLAY "                     ----------------------------".
001370    DISPLAY " ".
001380    DISPLAY "                     - CHOOSE AN OPTION FROM MENU:  ".
001390    PERFORM JUMP-LINE 15 TIMES.
001400    ACCEPT W-CONTROL-MENU-OPTION.
001410
001420    IF W-CONTROL-MENU-OPTION EQUAL ZERO
001430        DISPLAY "PROGRAM TERMINATED !"
001440    ELSE
001450        IF NOT VALID-CONTROL-MENU-OPTION
001460            DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
001470            ACCEPT DUMMY.
001480
0014901000-EXIT.
001500    EXIT.
001510*----------------------------------------------------------------
001520
0015301100-DO-OPTIONS.
001540
001550    OPEN I-O RUN-CONTROL-FILE.
001560    PERFORM 1900-READ-RUNCTL-ONLY-RECORD
001570        THRU 1900-EXIT.
001580
001590    IF ERROR-READING-CTRL-FILE
001600        DISPLAY "*** ERROR READING RUN-CONTROL-FILE !!! *** "
001610        DISPLAY "<ENTER> TO CONTINUE"
001620        ACCEPT DUMMY
001630    ELSE
001640        IF W-CONTROL-MENU-OPTION = 1
001650            PERFORM 1200-DISPLAY-RUNCTL-RECORD
001660                THRU 1200-EXIT
001670            DISPLAY "<ENTER> TO RETURN"
001680            ACCEPT DUMMY
001690        ELSE
001700            PERFORM 1300-ASK-USER-WHICH-FIELD-TO-CHANGE
001710                THRU 1300-EXIT
001720            PERFORM 1500-CHANGE-SAVE-GET-ANOTHER-FIELD
001730                THRU 1500-EXIT
001740                    UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
001750        END-IF
001760    END-IF.
001770
001780    CLOSE RUN-CONTROL-FILE.
001790
001800    PERFORM 1000-GET-MENU-OPTION
001810        THRU 1000-EXIT.
001820    PERFORM 1000-GET-MENU-OPTION
001830        THRU 1000-EXIT
001840            UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO
001850               OR VALID-CONTROL-MENU-OPTION.
001860
0018701100-EXIT.
001880    EXIT.
001890*----------------------------------------------------------------
001900
0019101200-DISPLAY-RUNCTL-RECORD.
001920
001930    PERFORM CLEAR-SCREEN.
001940    MOVE RC-LAST-RUN-EVENTS TO W-DISPLAY-EVENTS.
001950    DISPLAY "1) STATEMENT END DATE (CCYY-MM-DD)..: " RC-END-DATE.
001960    DISPLAY "   LAST RUN DATE......................: " RC-LAST-RUN-DATE.
001970    DISPLAY "   LAST RUN EVENT COUNT...............: " W-DISPLAY-EVENTS.
001980    PERFORM JUMP-LINE 14 TIMES.
001990
0020001200-EXIT.
002010    EXIT.
002020*----------------------------------------------------------------
002030
0020401300-ASK-USER-WHICH-FIELD-TO-CHANGE.
002050
002060    PERFORM 1400-GET-A-FIELD-TO-CHANGE
002070        THRU 1400-EXIT.
002080    PERFORM 1400-GET-A-FIELD-TO-CHANGE
002090        THRU 1400-EXIT
002100            UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
002110               OR VALID-FIELD.
002120
0021301300-EXIT.
002140    EXIT.
002150*----------------------------------------------------------------
002160
0021701400-GET-A-FIELD-TO-CHANGE.
002180
002190    PERFORM 1900-READ-RUNCTL-ONLY-RECORD
002200        THRU 1900-EXIT.
002210
002220    IF ERROR-READING-CTRL-FILE
002230        DISPLAY "*** ERROR READING RUN-CONTROL-FILE !!! *** "
002240        DISPLAY "<ENTER> TO CONTINUE"
002250        ACCEPT DUMMY
002260        MOVE 0 TO ENTRY-RECORD-FIELD
002270    ELSE
002280        PERFORM 1200-DISPLAY-RUNCTL-RECORD
002290            THRU 1200-EXIT
002300        DISPLAY "INFORM A FIELD TO CHANGE 1 TO 1 (<ENTER> TO RETURN)"
002310        ACCEPT ENTRY-RECORD-FIELD
002320
002330        IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
002340            IF NOT VALID-FIELD
002350                DISPLAY "INVALID FIELD ! <ENTER> TO CONTINUE"
002360                ACCEPT DUMMY.
002370
0023801400-EXIT.
002390    EXIT.
002400*----------------------------------------------------------------
002410
0024201500-CHANGE-SAVE-GET-ANOTHER-FIELD.
002430
002440    IF ENTRY-RECORD-FIELD = 1
002450        PERFORM 1600-GET-SAVE-END-DATE
002460            THRU 1600-EXIT.
002470
002480    PERFORM 1300-ASK-USER-WHICH-FIELD-TO-CHANGE
002490        THRU 1300-EXIT.
002500
0025101500-EXIT.
002520    EXIT.
002530*----------------------------------------------------------------
002540
0025501600-GET-SAVE-END-DATE.
002560
002570    DISPLAY "INFORM A NEW END DATE - CENTURY-YEAR (CCYY): ".
002580    ACCEPT ENTRY-NEW-END-CCYY.
002590    DISPLAY "INFORM A NEW END DATE - MONTH (MM): ".
002600    ACCEPT ENTRY-NEW-END-MM.
002610    DISPLAY "INFORM A NEW END DATE - DAY (DD): ".
002620    ACCEPT ENTRY-NEW-END-DD.
002630
002640    IF ENTRY-NEW-END-CCYY EQUAL ZEROS
002650        DISPLAY "NO CHANGE MADE ! <ENTER> TO CONTINUE"
002660        ACCEPT DUMMY
002670    ELSE
002680        DISPLAY "NEW END DATE: " ENTRY-NEW-END-CCYY "-"
002690                ENTRY-NEW-END-MM "-" ENTRY-NEW-END-DD
002700
002710        MOVE "DO YOU WANT TO SAVE THE NEW END DATE ? <Y/N>"
002720            TO MSG-CONFIRMATION
002730        PERFORM 1700-ASK-USER-IF-WANT-TO-COMPLETE
002740            THRU 1700-EXIT
002750
002760        IF SAVING-IS-CONFIRMED
002770            MOVE ENTRY-NEW-END-CCYY TO RC-END-CCYY
002780            MOVE ENTRY-NEW-END-MM   TO RC-END-MM
002790            MOVE ENTRY-NEW-END-DD   TO RC-END-DD
002800            PERFORM 1800-SAVE-CHANGES-ON-RUNCTL-RECORD
002810                THRU 1800-EXIT
002820        END-IF
002830    END-IF.
002840
0028501600-EXIT.
002860    EXIT.
002870*----------------------------------------------------------------
002880
0028901700-ASK-USER-IF-WANT-TO-COMPLETE.
002900
002910    MOVE "N" TO W-VALID-ANSWER.
002920    DISPLAY MSG-CONFIRMATION.
002930    PERFORM 1750-GET-ANSWER
002940        THRU 1750-EXIT
002950            UNTIL VALID-ANSWER.
002960
0029701700-EXIT.
002980    EXIT.
002990*----------------------------------------------------------------
003000
0030101750-GET-ANSWER.
003020
003030    ACCEPT W-VALID-ANSWER.
003040    IF NOT VALID-ANSWER
003050        DISPLAY "ANSWER Y OR N ! ".
003060
0030701750-EXIT.
003080    EXIT.
003090*----------------------------------------------------------------
003100
0031101800-SAVE-CHANGES-ON-RUNCTL-RECORD.
003120
003130    PERFORM 2000-WRITE-RUNCTL-ONLY-RECORD
003140        THRU 2000-EXIT.
003150
003160    IF ERROR-WRITING-CTRL-FILE
003170        DISPLAY "*** ERROR DURING REWRITING OF RUN-CONTROL-FILE ! ***"
003180        ACCEPT DUMMY
003190    ELSE
003200        DISPLAY "THE NEW END DATE WAS SAVED ! <ENTER> TO CONTINUE"
003210        ACCEPT DUMMY.
003220
0032301800-EXIT.
003240    EXIT.
003250*----------------------------------------------------------------
003260
0032701900-READ-RUNCTL-ONLY-RECORD.
003280
003290    MOVE 1 TO RC-KEY.
003300    MOVE "N" TO W-ERROR-READING-CTRL-FILE.
003310
003320    READ RUN-CONTROL-FILE RECORD
003330        INVALID KEY
003340            MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
003350
0033601900-EXIT.
003370    EXIT.
003380*----------------------------------------------------------------
003390
0034002000-WRITE-RUNCTL-ONLY-RECORD.
003410
003420    MOVE "N" TO W-ERROR-WRITING-CTRL-FILE.
003430
003440    REWRITE RUN-CONTROL-RECORD
003450        INVALID KEY
003460            MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE.
003470
0034802000-EXIT.
003490    EXIT.
003500*----------------------------------------------------------------
003510
003520COPY PLGENERAL.CBL.
