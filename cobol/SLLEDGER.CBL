000010*----------------------------------------------------------------
000020* SLLEDGER.CBL
000030*----------------------------------------------------------------
000040* SELECT for LEDGER-FILE, the advance-by-advance audit dump.
000050* ADVANCE-INTEREST-CALCULATOR keeps the working ledger in
000060* WS-ADVANCE-TABLE (see WSBAL01.CBL) all through the run and,
000070* every run, OPENs this file OUTPUT and writes it at 4100-
000080* DUMP-LEDGER, right after the four-figure summary - one
000090* LEDGER-RECORD per table entry, oldest advance first.
000100*----------------------------------------------------------------
000110* 05/18/96  RSK  ORIGINAL (TICKET LOC-037)
000120* 08/14/00  DMH  CALCULATOR NOW WRITES THIS FILE ON EVERY RUN,
000130*                NOT JUST ON REQUEST - AUDIT WANTED THE BREAKDOWN
000140*                BEHIND THE SUMMARY FIGURES WITHOUT HAVING TO ASK
000150*                OPERATIONS TO RUN IT SEPARATELY (TICKET LOC-067)
000160*----------------------------------------------------------------
000170    SELECT LEDGER-FILE
000180           ASSIGN TO "LEDGDUMP"
000190           ORGANIZATION IS LINE SEQUENTIAL.
