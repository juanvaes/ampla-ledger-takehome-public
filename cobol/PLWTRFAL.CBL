000010*----------------------------------------------------------------
000020* PLWTRFAL.CBL
000030*----------------------------------------------------------------
000040*    SHARED PARAGRAPHS - THE PAYMENT WATERFALL.  COPYD INTO THE
000050*    PROCEDURE DIVISION OF ADVANCE-INTEREST-CALCULATOR.  ENTERED
000060*    WITH WS-EVX POINTING AT THE PAYMENT EVENT BEING PROCESSED.
000070*    DESCENDS FROM PAY-SELECTED-VOUCHER'S CONFIRM-AND-APPLY
000080*    LOGIC IN THE OLD AP SYSTEM, RESTATED HERE AS UNATTENDED
000090*    BATCH ARITHMETIC - INTEREST FIRST, THEN THE OLDEST OPEN
000100*    ADVANCE, JUST AS THAT PROGRAM WORKED THE OLDEST OPEN
000110*    VOUCHER FIRST.
000120*----------------------------------------------------------------
000130* 09/29/94  RSK  ORIGINAL - INTEREST-FIRST AND SINGLE-ADVANCE
000140*                PAYOFF ONLY, NO OVERFLOW CARRY (TICKET LOC-016)
000150* 05/18/96  RSK  ADDED THE MULTI-ADVANCE WALK AND THE OVERFLOW
000160*                CARRY INTO PAYMENTS-FOR-FUTURE WHEN A PAYMENT
000170*                RUNS PAST ITS OLDEST OPEN ADVANCE (TICKET
000180*                LOC-037)
000190* 02/02/98  DMH  ADDED 8250-RECONCILE-BALANCES - A ROUNDING
000200*                CUSTOMER CALL SHOWED BALANCE AND CREDIT COULD
000210*                BOTH SIT POSITIVE AT ONCE AFTER A WALK THAT
000220*                LEFT AN OVERFLOW ON A NOW-CLOSED LINE (TICKET
000230*                LOC-061)
000240*----------------------------------------------------------------
0002508200-APPLY-PAYMENT.
000260
000270    MOVE WT-AMOUNT (WS-EVX)     TO WS-REMAINING-AMT.
000280    MOVE "N"                   TO WS-FUNDED-BY-OVERFLOW.
000290    MOVE "N"                   TO WS-OVERFLOW-RECORDED.
000300    MOVE "N"                   TO WS-CONTINUE-TO-PRINCIPAL.
000310
000320    PERFORM 8205-CHECK-INTEREST-PAYABLE.
000330    PERFORM 8210-APPLY-TO-INTEREST.
000340
000350    IF WS-APPLY-TO-PRINCIPAL
000360        PERFORM 8220-WALK-ADVANCE-LEDGER
000370        PERFORM 8250-RECONCILE-BALANCES
000380    END-IF.
000390
0004008200-EXIT.
000410    EXIT.
000420*----------------------------------------------------------------
0004308205-CHECK-INTEREST-PAYABLE.
000440
000450*    A NEGATIVE INTEREST-PAYABLE BALANCE MEANS SOMETHING UPSTREAM
000460*    IS BROKEN - THE RUN IS ABENDED RATHER THAN LET A BAD
000470*    WATERFALL POST (TICKET LOC-016).
000480
000490    IF WS-INTEREST-PAYABLE < 0
000500        DISPLAY "LOCCALC FATAL - INTEREST PAYABLE IS NEGATIVE"
000510        DISPLAY "  EVENT ID: " WT-ID (WS-EVX)
000520        DISPLAY "  EVENT DATE: " WT-DATE (WS-EVX)
000530        MOVE 16 TO RETURN-CODE
000540        STOP RUN
000550    END-IF.
000560
0005708205-EXIT.
000580    EXIT.
000590*----------------------------------------------------------------
0006008210-APPLY-TO-INTEREST.
000610
000620    IF WS-INTEREST-PAYABLE > 0
000630        IF WS-REMAINING-AMT = WS-INTEREST-PAYABLE
000640            ADD WS-REMAINING-AMT TO WS-INTEREST-PAID
000650            MOVE 0 TO WS-INTEREST-PAYABLE
000660            MOVE 0 TO WS-REMAINING-AMT
000670        ELSE
000680            IF WS-REMAINING-AMT < WS-INTEREST-PAYABLE
000690                ADD WS-REMAINING-AMT TO WS-INTEREST-PAID
000700                SUBTRACT WS-REMAINING-AMT FROM WS-INTEREST-PAYABLE
000710                MOVE 0 TO WS-REMAINING-AMT
000720            ELSE
000730                ADD WS-INTEREST-PAYABLE TO WS-INTEREST-PAID
000740                SUBTRACT WS-INTEREST-PAYABLE FROM WS-REMAINING-AMT
000750                MOVE 0 TO WS-INTEREST-PAYABLE
000760                MOVE "Y" TO WS-CONTINUE-TO-PRINCIPAL
000770            END-IF
000780        END-IF
000790    ELSE
000800        MOVE "Y" TO WS-CONTINUE-TO-PRINCIPAL
000810    END-IF.
000820
0008308210-EXIT.
000840    EXIT.
000850*----------------------------------------------------------------
0008608220-WALK-ADVANCE-LEDGER.
000870
000880    MOVE "N" TO WS-STOP-WALK.
000890    SET WS-ADX TO 1.
000900    PERFORM 8221-WALK-ONE-STEP
000910        UNTIL WS-STOP-WALK = "Y" OR WS-ADX > WS-ADVANCE-COUNT.
000920
000930*    RAN OUT OF ADVANCES BEFORE THE WALK STOPPED ITSELF - IF
000940*    THERE IS STILL MONEY LEFT AND IT WAS NOT ALREADY RECORDED
000950*    AS OVERFLOW CREDIT DURING THE WALK, IT BECOMES CREDIT NOW.
000960
000970    IF WS-STOP-WALK = "N"
000980       AND WS-REMAINING-AMT > 0
000990       AND WS-OVERFLOW-RECORDED = "N"
001000        ADD WS-REMAINING-AMT TO WS-PAYMENTS-FOR-FUTURE
001010    END-IF.
001020
0010308220-EXIT.
001040    EXIT.
001050*----------------------------------------------------------------
0010608221-WALK-ONE-STEP.
001070
001080    IF AT-ADVANCE-IS-PAID (WS-ADX)
001090        SET WS-ADX UP BY 1
001100    ELSE
001110        PERFORM 8230-APPLY-TO-ONE-ADVANCE
001120    END-IF.
001130
0011408221-EXIT.
001150    EXIT.
001160*----------------------------------------------------------------
0011708230-APPLY-TO-ONE-ADVANCE.
001180
001190    IF WS-REMAINING-AMT = AT-ADV-CURR-BALANCE (WS-ADX)
001200        SUBTRACT WS-REMAINING-AMT FROM WS-ADVANCE-BALANCE
001210        MOVE 0   TO AT-ADV-CURR-BALANCE (WS-ADX)
001220        MOVE "Y" TO AT-ADV-IS-PAID (WS-ADX)
001230        MOVE "Y" TO WS-STOP-WALK
001240    ELSE
001250        IF WS-REMAINING-AMT < AT-ADV-CURR-BALANCE (WS-ADX)
001260            SUBTRACT WS-REMAINING-AMT FROM AT-ADV-CURR-BALANCE (WS-ADX)
001270            SUBTRACT WS-REMAINING-AMT FROM WS-ADVANCE-BALANCE
001280            IF WS-LEG-FUNDED-BY-OVERFLOW
001290                MOVE 0 TO WS-PAYMENTS-FOR-FUTURE
001300            END-IF
001310            MOVE "Y" TO WS-STOP-WALK
001320        ELSE
001330            SUBTRACT AT-ADV-CURR-BALANCE (WS-ADX)
001331                FROM WS-ADVANCE-BALANCE
001340            SUBTRACT AT-ADV-CURR-BALANCE (WS-ADX) FROM WS-REMAINING-AMT
001350            MOVE 0   TO AT-ADV-CURR-BALANCE (WS-ADX)
001360            MOVE "Y" TO AT-ADV-IS-PAID (WS-ADX)
001370            MOVE WS-REMAINING-AMT TO WS-PAYMENTS-FOR-FUTURE
001380            MOVE "Y" TO WS-FUNDED-BY-OVERFLOW
001390            MOVE "Y" TO WS-OVERFLOW-RECORDED
001400            SET WS-ADX UP BY 1
001410        END-IF
001420    END-IF.
001430
0014408230-EXIT.
001450    EXIT.
001460*----------------------------------------------------------------
0014708250-RECONCILE-BALANCES.
001480
001490    IF WS-PAYMENTS-FOR-FUTURE > 0 AND WS-ADVANCE-BALANCE > 0
001500        IF WS-ADVANCE-BALANCE = WS-PAYMENTS-FOR-FUTURE
001510            MOVE 0 TO WS-ADVANCE-BALANCE
001520            MOVE 0 TO WS-PAYMENTS-FOR-FUTURE
001530        ELSE
001540            IF WS-ADVANCE-BALANCE > WS-PAYMENTS-FOR-FUTURE
001550                SUBTRACT WS-PAYMENTS-FOR-FUTURE FROM WS-ADVANCE-BALANCE
001560                MOVE 0 TO WS-PAYMENTS-FOR-FUTURE
001570            ELSE
001580                SUBTRACT WS-ADVANCE-BALANCE FROM WS-PAYMENTS-FOR-FUTURE
001590                MOVE 0 TO WS-ADVANCE-BALANCE
001600            END-IF
001610        END-IF
001620    ELSE
001630        IF WS-ADVANCE-BALANCE < 0 AND WS-INTEREST-PAYABLE = 0
001640            SUBTRACT WS-ADVANCE-BALANCE FROM WS-PAYMENTS-FOR-FUTURE
001650            MOVE 0 TO WS-ADVANCE-BALANCE
001660        END-IF
001670    END-IF.
001680
0016908250-EXIT.
001700    EXIT.
