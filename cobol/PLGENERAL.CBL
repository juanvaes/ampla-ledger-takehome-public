000010*----------------------------------------------------------------
000020* PLGENERAL.CBL
000030*----------------------------------------------------------------
000040*    SHARED PARAGRAPHS - GENERAL SCREEN UTILITIES.  COPYD AT
000050*    THE BOTTOM OF EVENT-FILE-MAINTENANCE AND RUN-CONTROL-
000060*    MAINTENANCE, THE SAME WAY THE OLD AP SYSTEM COPYD IT INTO
000070*    EVERY MENU-DRIVEN MAINTENANCE PROGRAM.
000080*----------------------------------------------------------------
000090* 09/14/94  RSK  ORIGINAL (TICKET LOC-014)
000100*----------------------------------------------------------------
000110CLEAR-SCREEN.
000120
000130    PERFORM JUMP-LINE 25 TIMES.
000140
000150CLEAR-SCREEN-EXIT.
000160    EXIT.
000170*----------------------------------------------------------------
000180JUMP-LINE.
000190
000200    DISPLAY " ".
000210
000220JUMP-LINE-EXIT.
000230    EXIT.
