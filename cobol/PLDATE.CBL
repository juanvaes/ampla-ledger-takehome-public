000010*----------------------------------------------------------------
000020* PLDATE.CBL
000030*----------------------------------------------------------------
000040*    SHARED PARAGRAPHS - WHOLE-DAY DATE DIFFERENCING.  COPYD
000050*    INTO THE PROCEDURE DIVISION OF ADVANCE-INTEREST-CALCULATOR.
000060*    WORKING STORAGE FOR THESE PARAGRAPHS IS WSDATE.CBL.
000070*----------------------------------------------------------------
000080* 09/14/94  RSK  ORIGINAL, ADAPTED FROM THE AP SYSTEM'S PROMPT-
000090*                AND-VALIDATE PLDATE.CBL DOWN TO JUST THE
000100*                JULIAN-SERIAL DAY-COUNT MATH (TICKET LOC-014)
000110* 11/09/99  RSK  Y2K - GDTV-JUL-CCYY IS FULL 4-DIGIT CENTURY-
000120*                YEAR THROUGHOUT, LEAP TEST NO LONGER SHORT-
000130*                CUTS ON A 2-DIGIT YEAR (TICKET LOC-098)
000135* 04/06/00  DMH  FIXED 8010 - THE INCLUSIVE FORM WAS ADDING AN
000137*                EXTRA DAY ON TOP OF THE RAW JULIAN COUNT;
000138*                STATEMENT AUDIT FOUND INTEREST OVERSTATED BY
000139*                ONE DAY'S ACCRUAL ON EVERY GAP (TICKET LOC-104)
000140*----------------------------------------------------------------
0001508010-CALC-DAY-DIFFERENCE.
000160
000170    MOVE GDTV-DATE1-CCYY  TO GDTV-JUL-CCYY.
000180    MOVE GDTV-DATE1-MM    TO GDTV-JUL-MM.
000190    MOVE GDTV-DATE1-DD    TO GDTV-JUL-DD.
000200    PERFORM 8011-DATE-TO-JULIAN.
000210    MOVE GDTV-JUL-RESULT  TO GDTV-JULIAN-1.
000220
000230    MOVE GDTV-DATE2-CCYY  TO GDTV-JUL-CCYY.
000240    MOVE GDTV-DATE2-MM    TO GDTV-JUL-MM.
000250    MOVE GDTV-DATE2-DD    TO GDTV-JUL-DD.
000260    PERFORM 8011-DATE-TO-JULIAN.
000270    MOVE GDTV-JUL-RESULT  TO GDTV-JULIAN-2.
000280
000290    COMPUTE WS-DAYS-IN-INTERVAL = GDTV-JULIAN-2 - GDTV-JULIAN-1.
000300*    THE MAIN FLOW ALWAYS DIFFERENCES INCLUSIVELY - THE RAW
000302*    WHOLE-DAY COUNT ABOVE IS ALREADY THE INCLUSIVE FORM.  THE
000304*    EXCLUSIVE FORM (ONE FEWER DAY) IS CARRIED FOR COMPLETENESS
000306*    BUT IS NOT ON ANY PATH THIS PROGRAM EXERCISES.
000310    IF NOT GDTV-INTERVAL-INCLUSIVE
000320        SUBTRACT 1 FROM WS-DAYS-IN-INTERVAL
000330    END-IF.
000340
0003508010-EXIT.
000360    EXIT.
000370*----------------------------------------------------------------
0003808011-DATE-TO-JULIAN.
000390
000400*    DAYS IN WHOLE YEARS BEFORE GDTV-JUL-CCYY, LEAP DAYS FOLDED
000410*    IN BY THE USUAL 4/100/400 RULE.
000420
000430    COMPUTE GDTV-WORK-YEAR = GDTV-JUL-CCYY - 1.
000440    COMPUTE GDTV-JUL-RESULT =
000450                (GDTV-WORK-YEAR * 365)
000460              + (GDTV-WORK-YEAR / 4)
000470              - (GDTV-WORK-YEAR / 100)
000480              + (GDTV-WORK-YEAR / 400).
000490
000500*    DAYS IN WHOLE MONTHS BEFORE GDTV-JUL-MM THIS YEAR.
000510
000520    PERFORM 8012-ADD-WHOLE-MONTHS
000530        VARYING GDTV-WORK-MONTH-IDX FROM 1 BY 1
000540            UNTIL GDTV-WORK-MONTH-IDX = GDTV-JUL-MM.
000550
000560*    THIS MONTH'S DAY-OF-MONTH, THEN LEAP-YEAR FEBRUARY 29TH
000570*    IF THIS DATE FALLS ON OR AFTER MARCH 1ST OF A LEAP YEAR.
000580
000590    ADD GDTV-JUL-DD TO GDTV-JUL-RESULT.
000600
000610    IF GDTV-JUL-MM > 2
000620        PERFORM 8013-TEST-LEAP-YEAR
000630        IF GDTV-LEAP-YEAR-REMAINDER = 0
000640            ADD 1 TO GDTV-JUL-RESULT
000650        END-IF
000660    END-IF.
000670
0006808011-EXIT.
000690    EXIT.
000700*----------------------------------------------------------------
0007108012-ADD-WHOLE-MONTHS.
000720
000730    ADD GDTV-DAYS-IN-MONTH (GDTV-WORK-MONTH-IDX) TO GDTV-JUL-RESULT.
000740
0007508012-EXIT.
000760    EXIT.
000770*----------------------------------------------------------------
0007808013-TEST-LEAP-YEAR.
000790
000800*    LEAP IF DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100 OR
000810*    DIVISIBLE BY 400) - REMAINDER 0 ON EXIT MEANS LEAP.
000820
000830    DIVIDE GDTV-JUL-CCYY BY 400
000840        GIVING GDTV-LEAP-YEAR-DUMMY-QUO
000850        REMAINDER GDTV-LEAP-YEAR-REMAINDER.
000860    IF GDTV-LEAP-YEAR-REMAINDER = 0
000870        MOVE 0 TO GDTV-LEAP-YEAR-REMAINDER
000880    ELSE
000890        DIVIDE GDTV-JUL-CCYY BY 100
000900            GIVING GDTV-LEAP-YEAR-DUMMY-QUO
000910            REMAINDER GDTV-LEAP-YEAR-REMAINDER
000920        IF GDTV-LEAP-YEAR-REMAINDER = 0
000930            MOVE 1 TO GDTV-LEAP-YEAR-REMAINDER
000940        ELSE
000950            DIVIDE GDTV-JUL-CCYY BY 4
000960                GIVING GDTV-LEAP-YEAR-DUMMY-QUO
000970                REMAINDER GDTV-LEAP-YEAR-REMAINDER
000980        END-IF
000990    END-IF.
001000
0010108013-EXIT.
001020    EXIT.
001030*----------------------------------------------------------------
0010408020-DATE-IS-AFTER-END-DATE.
001050
001060*    SETS WT-EVENT-IS-LAST-CANDIDATE... NO - SEE CALLER.  THIS
001070*    PARAGRAPH ONLY SETS WS-DATE-IS-AFTER BASED ON A STRAIGHT
001080*    NUMERIC CCYYMMDD COMPARE (NO JULIAN CONVERSION NEEDED FOR
001090*    ORDERING, ONLY FOR DIFFERENCING).
001100
001110    MOVE "N" TO WS-DATE-IS-AFTER.
001120    IF GDTV-DATE1-CCYY > GDTV-DATE2-CCYY
001130        MOVE "Y" TO WS-DATE-IS-AFTER
001140    ELSE
001150        IF GDTV-DATE1-CCYY = GDTV-DATE2-CCYY
001160            IF GDTV-DATE1-MM > GDTV-DATE2-MM
001170                MOVE "Y" TO WS-DATE-IS-AFTER
001180            ELSE
001190                IF GDTV-DATE1-MM = GDTV-DATE2-MM
001200                   AND GDTV-DATE1-DD > GDTV-DATE2-DD
001210                    MOVE "Y" TO WS-DATE-IS-AFTER
001220                END-IF
001230            END-IF
001240        END-IF
001250    END-IF.
001260
0012708020-EXIT.
001280    EXIT.
