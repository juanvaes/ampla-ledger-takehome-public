000010*----------------------------------------------------------------
000020* FDEVENT.CBL
000030*----------------------------------------------------------------
000040* FD/01 for EVENT-FILE - the chronological advance/payment
000050* activity feed read by ADVANCE-INTEREST-CALCULATOR and
000060* maintained ahead of a run by EVENT-FILE-MAINTENANCE.
000070*----------------------------------------------------------------
000080* 09/14/94  RSK  ORIGINAL LAYOUT (TICKET LOC-014)
000090* 02/02/98  DMH  WIDENED EVENT-AMOUNT TO S9(11)V9(4) - THE
000100*                4-DIGIT PILOT LINES OUTGREW S9(9)V99
000110*                (TICKET LOC-061)
000120* 11/09/99  RSK  Y2K - EVENT-DATE-CCYY NOW HOLDS THE FULL
000130*                4-DIGIT CENTURY-YEAR (TICKET LOC-098)
000131* 10/18/00  RSK  RECORD CONTAINS WAS STILL 40 FROM BEFORE THE
000132*                02/02/98 AMOUNT WIDENING - CORRECTED TO 44 TO
000133*                MATCH EV-ID+EV-TYPE+EV-DATE+EV-AMOUNT+FILLER
000134*                (TICKET LOC-114)
000140*----------------------------------------------------------------
000150    FD  EVENT-FILE
000160        LABEL RECORDS ARE STANDARD
000170        RECORD CONTAINS 44 CHARACTERS.
000180
000190    01  EVENT-RECORD.
000200        05  EV-ID                       PIC 9(05).
000210        05  EV-TYPE                     PIC X(08).
000220            88  EV-TYPE-IS-ADVANCE      VALUE "advance ".
000230            88  EV-TYPE-IS-PAYMENT      VALUE "payment ".
000240        05  EV-DATE                     PIC X(10).
000250        05  FILLER REDEFINES EV-DATE.
000260            10  EV-DATE-CCYY            PIC 9(04).
000270            10  FILLER                  PIC X(01).
000280            10  EV-DATE-MM              PIC 9(02).
000290            10  FILLER                  PIC X(01).
000300            10  EV-DATE-DD              PIC 9(02).
000310        05  EV-AMOUNT                   PIC S9(11)V9(4).
000320        05  FILLER                      PIC X(06).
