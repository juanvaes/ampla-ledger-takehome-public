000010*----------------------------------------------------------------
000020* SLSUMOUT.CBL
000030*----------------------------------------------------------------
000040* SELECT for SUMMARY-FILE, the four-figure end-of-run report
000050* the calculator produces alongside its DISPLAYed summary.
000060*----------------------------------------------------------------
000070* 09/14/94  RSK  ORIGINAL (TICKET LOC-014)
000080*----------------------------------------------------------------
000090    SELECT SUMMARY-FILE
000100           ASSIGN TO "SUMMOUT"
000110           ORGANIZATION IS LINE SEQUENTIAL.
