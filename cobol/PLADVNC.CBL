000010*----------------------------------------------------------------
000020* PLADVNC.CBL
000030*----------------------------------------------------------------
000040*    SHARED PARAGRAPH - ADVANCE CREATION.  COPYD INTO THE
000050*    PROCEDURE DIVISION OF ADVANCE-INTEREST-CALCULATOR.  ENTERED
000060*    WITH WS-EVX POINTING AT THE ADVANCE EVENT BEING PROCESSED.
000070*----------------------------------------------------------------
000080* 05/18/96  RSK  ORIGINAL (TICKET LOC-037)
000090*----------------------------------------------------------------
0001008300-CREATE-ADVANCE.
000110
000120    ADD 1 TO WS-ADVANCE-SEQ.
000130    MOVE WT-AMOUNT (WS-EVX) TO WS-STARTING-BALANCE.
000140
000150    IF WS-PAYMENTS-FOR-FUTURE > 0
000160        IF WS-STARTING-BALANCE > WS-PAYMENTS-FOR-FUTURE
000170            SUBTRACT WS-PAYMENTS-FOR-FUTURE FROM WS-STARTING-BALANCE
000180            MOVE 0 TO WS-PAYMENTS-FOR-FUTURE
000190        ELSE
000200            IF WS-STARTING-BALANCE = WS-PAYMENTS-FOR-FUTURE
000210                MOVE 0 TO WS-STARTING-BALANCE
000220                MOVE 0 TO WS-PAYMENTS-FOR-FUTURE
000230            ELSE
000240                SUBTRACT WS-STARTING-BALANCE FROM WS-PAYMENTS-FOR-FUTURE
000250                MOVE 0 TO WS-STARTING-BALANCE
000260            END-IF
000270        END-IF
000280    END-IF.
000290
000300    IF NOT WT-EVENT-TRUNCATED (WS-EVX)
000310        ADD 1 TO WS-ADVANCE-COUNT
000320        SET WS-ADX TO WS-ADVANCE-COUNT
000330        MOVE WS-ADVANCE-SEQ         TO AT-ADV-ID (WS-ADX)
000340        MOVE WT-DATE (WS-EVX)       TO AT-ADV-DATE (WS-ADX)
000350        MOVE WT-AMOUNT (WS-EVX)     TO AT-ADV-INITIAL-AMT (WS-ADX)
000360        MOVE WS-STARTING-BALANCE    TO AT-ADV-CURR-BALANCE (WS-ADX)
000370        MOVE "N"                    TO AT-ADV-IS-PAID (WS-ADX)
000380    END-IF.
000390
000400    ADD WS-STARTING-BALANCE TO WS-ADVANCE-BALANCE.
000410
0004208300-EXIT.
000430    EXIT.
