000010*----------------------------------------------------------------
000020* SLEVENT.CBL
000030*----------------------------------------------------------------
000040* SELECT for EVENT-FILE.  Line-sequential, date-ascending feed
000050* of advance/payment activity, one activity per line.
000060*----------------------------------------------------------------
000070* 09/14/94  RSK  ORIGINAL (TICKET LOC-014)
000080*----------------------------------------------------------------
000090    SELECT EVENT-FILE
000100           ASSIGN TO "EVENTIN"
000110           ORGANIZATION IS LINE SEQUENTIAL.
