000010*----------------------------------------------------------------
000020* PLACCRUE.CBL
000030*----------------------------------------------------------------
000040*    SHARED PARAGRAPH - DAILY INTEREST ACCRUAL.  COPYD INTO THE
000050*    PROCEDURE DIVISION OF ADVANCE-INTEREST-CALCULATOR.
000060*----------------------------------------------------------------
000070* 09/14/94  RSK  ORIGINAL (TICKET LOC-014)
000080* 02/02/98  DMH  DROPPED THE ROUNDED PHRASE - AUDIT WANTS NO
000090*                ROUNDING DURING ACCRUAL, FULL PRECISION CARRIED
000100*                THROUGH TO THE BALANCE (TICKET LOC-061)
000110*----------------------------------------------------------------
0001208100-ACCRUE-INTEREST.
000130
000140*    DAILY INTEREST IS EVALUATED ONCE, AT THE BALANCE IN EFFECT
000150*    RIGHT NOW - NO COMPOUNDING ACROSS THE INTERVAL.
000160
000170    IF WS-DAYS-IN-INTERVAL > 0
000180        COMPUTE WS-DAILY-INTEREST =
000190                    WB-DAILY-RATE * WS-ADVANCE-BALANCE
000200        COMPUTE WS-INTEREST-EARNED =
000210                    WS-DAYS-IN-INTERVAL * WS-DAILY-INTEREST
000220        ADD WS-INTEREST-EARNED TO WS-INTEREST-PAYABLE
000230    END-IF.
000240
0002508100-EXIT.
000260    EXIT.
