000010*----------------------------------------------------------------
000020* SLRUNCTL.CBL
000030*----------------------------------------------------------------
000040* SELECT for RUN-CONTROL-FILE, the one-record parameter file
000050* that carries the statement end date into a LOCCALC run.
000060* Indexed the way SLCONTRL.CBL keys the AP control file, so
000070* RUN-CONTROL-MAINTENANCE can update it without a rebuild.
000080*----------------------------------------------------------------
000090* 03/01/95  RSK  ORIGINAL (TICKET LOC-021)
000100*----------------------------------------------------------------
000110    SELECT RUN-CONTROL-FILE
000120           ASSIGN TO "RUNCTL"
000130           ORGANIZATION IS INDEXED
000140           ACCESS MODE IS RANDOM
000150           RECORD KEY IS RC-KEY
000160           FILE STATUS IS WS-RUNCTL-STATUS.
