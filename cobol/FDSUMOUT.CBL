000010*----------------------------------------------------------------
000020* FDSUMOUT.CBL
000030*----------------------------------------------------------------
000040* FD/01 for SUMMARY-FILE - the four end-of-run figures, one
000050* labelled line apiece, laid out the way DEDUCTIBLES-REPORT
000060* lays out its grand-total line.
000070*----------------------------------------------------------------
000080* 09/14/94  RSK  ORIGINAL (TICKET LOC-014)
000090* 04/03/98  DMH  WIDENED THE EDITED AMOUNT FROM 9 TO 11 WHOLE
000100*                DIGITS TO MATCH THE NEW LEDGER WIDTH
000110*                (TICKET LOC-061)
000111* 10/18/00  RSK  RECORD CONTAINS WAS STILL 44 FROM BEFORE THE
000112*                04/03/98 WIDENING - CORRECTED TO 45 TO MATCH
000113*                SO-LABEL+SO-AMOUNT+FILLER (TICKET LOC-114)
000120*----------------------------------------------------------------
000130    FD  SUMMARY-FILE
000140        LABEL RECORDS ARE STANDARD
000150        RECORD CONTAINS 45 CHARACTERS.
000160
000170    01  SUMMARY-RECORD.
000180        05  SO-LABEL                    PIC X(22).
000190        05  SO-AMOUNT                   PIC ZZZZZZZZZZ9.99.
000200        05  FILLER                      PIC X(09).
