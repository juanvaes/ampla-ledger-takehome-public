000010*----------------------------------------------------------------
000020* WSBAL01.CBL
000030*----------------------------------------------------------------
000040* WORKING-STORAGE for ADVANCE-INTEREST-CALCULATOR - the running
000050* balances, the event work table (built by 2000-LOAD-EVENT-TABLE
000060* from EVENT-FILE with its look-ahead flags added), the advance
000070* ledger table PLADVNC/PLWTRFAL walk, and the scratch fields the
000080* waterfall carries between its own paragraphs.
000090*----------------------------------------------------------------
000100* 09/14/94  RSK  ORIGINAL - FOUR BALANCES AND THE LAST-SNAPSHOT
000110*                FIELDS ONLY (TICKET LOC-014)
000120* 09/29/94  RSK  ADDED WS-EVENT-TABLE FOR THE TWO-EVENT
000130*                LOOK-AHEAD (TICKET LOC-016)
000140* 05/18/96  RSK  ADDED WS-ADVANCE-TABLE, REPLACING THE SINGLE
000150*                CURRENT-ADVANCE WORKING COPY (TICKET LOC-037)
000160* 02/02/98  DMH  WIDENED ALL FOUR BALANCES AND THE LEDGER
000170*                BALANCE TO S9(11)V9(8) FOR THE UNROUNDED DAILY
000180*                ACCRUAL (TICKET LOC-061)
000190*----------------------------------------------------------------
000200*    THE DAILY RATE - A FIXED PROGRAM CONSTANT.  DO NOT LET
000210*    ANYONE "TUNE" THIS BY EDITING THE RUN-CONTROL RECORD; IT
000220*    IS NOT A PARAMETER (TICKET LOC-014).
000230*----------------------------------------------------------------
000240    77  WB-DAILY-RATE                   PIC V9(5) VALUE .00035.
000250
000260*----------------------------------------------------------------
000270*    THE FOUR RUNNING BALANCES CARRIED ACROSS THE RUN - ALL
000280*    FIXED DECIMAL, ALL INITIALIZED TO ZERO AT START-UP
000290*----------------------------------------------------------------
000300    01  WS-BALANCES.
000310        05  WS-ADVANCE-BALANCE          PIC S9(11)V9(8) VALUE 0.
000320        05  WS-INTEREST-PAYABLE         PIC S9(11)V9(8) VALUE 0.
000330        05  WS-INTEREST-PAID            PIC S9(11)V9(8) VALUE 0.
000340        05  WS-PAYMENTS-FOR-FUTURE      PIC S9(11)V9(8) VALUE 0.
000350        05  FILLER                      PIC X(04).
000360
000370*----------------------------------------------------------------
000380*    ROLLBACK SNAPSHOTS - SAVED BEFORE EVERY EVENT, NEVER READ
000390*    BACK.  KEPT ONLY BECAUSE 3000-PROCESS-EVENTS STILL SAVES
000400*    THEM; DO NOT WIRE A RESTORE TO THESE (TICKET LOC-014 NOTE).
000410*----------------------------------------------------------------
000420    01  WS-LAST-BALANCES.
000430        05  WS-LAST-ADVANCE-BALANCE     PIC S9(11)V9(8) VALUE 0.
000440        05  WS-LAST-INTEREST-PAYABLE    PIC S9(11)V9(8) VALUE 0.
000450        05  WS-LAST-INTEREST-PAID       PIC S9(11)V9(8) VALUE 0.
000460        05  WS-LAST-PAYMENTS-FUTURE     PIC S9(11)V9(8) VALUE 0.
000470        05  FILLER                      PIC X(04).
000480
000490*----------------------------------------------------------------
000500*    COUNTERS AND SUBSCRIPTS - COMP PER SHOP STANDARD.
000510*    WS-ADVANCE-SEQ IS THE ADVANCE COUNTER - IT GOES UP ON
000520*    EVERY ADVANCE EVENT, TRUNCATED OR NOT.  WS-ADVANCE-COUNT IS
000530*    HOW MANY ROWS ARE ACTUALLY SITTING IN WS-ADVANCE-TABLE.
000540*----------------------------------------------------------------
000550    01  WS-COUNTERS.
000560        05  WS-EVENT-COUNT              PIC 9(05) COMP.
000570        05  WS-EVENT-IDX                PIC 9(05) COMP.
000580        05  WS-ADVANCE-SEQ              PIC 9(05) COMP.
000590        05  WS-ADVANCE-COUNT            PIC 9(05) COMP.
000600        05  WS-ADVANCE-IDX              PIC 9(05) COMP.
000610        05  FILLER                      PIC X(04).
000620
000630*----------------------------------------------------------------
000640*    EVENT WORK TABLE - ONE ENTRY PER EVENT-FILE ROW PLUS THE
000650*    LOOK-AHEAD FLAGS 3000-PROCESS-EVENTS NEEDS.  2000 ENTRIES
000660*    COVERS A FULL STATEMENT CYCLE OF ACTIVITY; RAISE THE OCCURS
000670*    IF A FEED EVER RUNS LONGER.
000680*----------------------------------------------------------------
000690    01  WS-EVENT-TABLE.
000700        05  WS-EVENT-ENTRY OCCURS 2000 TIMES
000710                           INDEXED BY WS-EVX, WS-NEVX, WS-FUTX,
000711                                      WS-LAST-EVX.
000720            10  WT-ID                   PIC 9(05).
000730            10  WT-TYPE                 PIC X(08).
000740                88  WT-TYPE-ADVANCE     VALUE "advance ".
000750                88  WT-TYPE-PAYMENT     VALUE "payment ".
000760            10  WT-DATE                 PIC X(10).
000770            10  FILLER REDEFINES WT-DATE.
000780                15  WT-DATE-CCYY        PIC 9(04).
000790                15  FILLER              PIC X(01).
000800                15  WT-DATE-MM          PIC 9(02).
000810                15  FILLER              PIC X(01).
000820                15  WT-DATE-DD          PIC 9(02).
000830            10  WT-AMOUNT               PIC S9(11)V9(4).
000840            10  WT-IS-LAST              PIC X(01) VALUE "N".
000850                88  WT-EVENT-IS-LAST    VALUE "Y".
000860            10  WT-IS-SAME-DATE         PIC X(01) VALUE "N".
000870                88  WT-SAME-DATE-AS-PRIOR VALUE "Y".
000880            10  WT-IS-TRUNCATED         PIC X(01) VALUE "N".
000890                88  WT-EVENT-TRUNCATED  VALUE "Y".
000900            10  WT-STATE                PIC X(01) VALUE "P".
000910                88  WT-STATE-PENDING    VALUE "P".
000920                88  WT-STATE-DONE       VALUE "D".
000930
000940*----------------------------------------------------------------
000950*    ADVANCE LEDGER - ONE ENTRY PER ADVANCE EVER CREATED, IN
000960*    CREATION ORDER.  MIRRORS FDLEDGER.CBL FIELD FOR FIELD SO A
000970*    TABLE ENTRY CAN BE MOVED STRAIGHT TO LEDGER-RECORD FOR THE
000980*    DUMP UTILITY.
000990*----------------------------------------------------------------
001000    01  WS-ADVANCE-TABLE.
001010        05  WS-ADVANCE-ENTRY OCCURS 2000 TIMES
001020                             INDEXED BY WS-ADX.
001030            10  AT-ADV-ID               PIC 9(05).
001040            10  AT-ADV-DATE             PIC X(10).
001050            10  AT-ADV-INITIAL-AMT      PIC S9(11)V9(4).
001060            10  AT-ADV-CURR-BALANCE     PIC S9(11)V9(8).
001070            10  AT-ADV-IS-PAID          PIC X(01) VALUE "N".
001080                88  AT-ADVANCE-IS-PAID  VALUE "Y".
001090                88  AT-ADVANCE-NOT-PAID VALUE "N".
001100
001110*----------------------------------------------------------------
001120*    WATERFALL SCRATCH FIELDS - CARRIED BETWEEN PLWTRFAL
001130*    PARAGRAPHS FOR THE DURATION OF ONE PAYMENT EVENT.
001140*----------------------------------------------------------------
001150    01  WS-WATERFALL-WORK.
001160        05  WS-REMAINING-AMT            PIC S9(11)V9(8) VALUE 0.
001170        05  WS-FUNDED-BY-OVERFLOW       PIC X(01) VALUE "N".
001180            88  WS-LEG-FUNDED-BY-OVERFLOW  VALUE "Y".
001190        05  WS-OVERFLOW-RECORDED        PIC X(01) VALUE "N".
001200        05  WS-STOP-WALK                PIC X(01) VALUE "N".
001210        05  WS-CONTINUE-TO-PRINCIPAL    PIC X(01) VALUE "N".
001220            88  WS-APPLY-TO-PRINCIPAL   VALUE "Y".
001230        05  FILLER                      PIC X(04).
001240
001250*----------------------------------------------------------------
001260*    ADVANCE-CREATION SCRATCH FIELD - PLADVNC'S STARTING
001270*    BALANCE AFTER ANY PAYMENTS-FOR-FUTURE CREDIT IS APPLIED.
001280*----------------------------------------------------------------
001290    01  WS-ADVNC-WORK.
001300        05  WS-STARTING-BALANCE         PIC S9(11)V9(8) VALUE 0.
001310        05  FILLER                      PIC X(04).
001320
001330*----------------------------------------------------------------
001340*    ACCRUAL AND DATE-MATH SCRATCH FIELDS SHARED BY PLACCRUE
001350*    AND PLDATE.
001360*----------------------------------------------------------------
001370    01  WS-ACCRUAL-WORK.
001380        05  WS-DAYS-IN-INTERVAL         PIC S9(05) COMP.
001390        05  WS-DAILY-INTEREST           PIC S9(11)V9(8) VALUE 0.
001400        05  WS-INTEREST-EARNED          PIC S9(11)V9(8) VALUE 0.
001410        05  FILLER                      PIC X(04).

001420*----------------------------------------------------------------
001430*    MAIN-LOOP BOOKKEEPING - 3000-PROCESS-EVENTS AND ITS
001440*    SUB-PARAGRAPHS CARRY THE END-DATE DETECTION AND WALK
001450*    STATE HERE, ONE ITEM PER FLAG THE OLD ADVANCES ENGINE
001460*    KEPT AS A LOCAL VARIABLE.
001470*----------------------------------------------------------------
001480    01  WS-LOOP-CONTROL.
001490        05  WS-ZERO-RETURN              PIC X(01) VALUE "N".
001500        05  WS-END-DATE-FOUND           PIC X(01) VALUE "N".
001510        05  WS-WALK-DONE                PIC X(01) VALUE "N".
001520        05  FILLER                      PIC X(04).
