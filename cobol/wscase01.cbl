000010*----------------------------------------------------------------
000020* WSCASE01.CBL
000030*----------------------------------------------------------------
000040*    WORKING-STORAGE - CASE-CONVERSION ALPHABETS FOR INSPECT
000050*    CONVERTING.  EVENT-FILE-MAINTENANCE USES THESE TO FOLD AN
000060*    OPERATOR-KEYED EVENT TYPE DOWN TO LOWER CASE THE WAY THE
000070*    OLD AP SYSTEM FOLDED VENDOR NAMES AND STATE CODES UP.
000080*----------------------------------------------------------------
000090* 09/14/94  RSK  ORIGINAL (TICKET LOC-014)
000100*----------------------------------------------------------------
000110    01  WS-CASE-TABLES.
000120        05  LOWER-ALPHA                 PIC X(26)
000130            VALUE "abcdefghijklmnopqrstuvwxyz".
000140        05  UPPER-ALPHA                 PIC X(26)
000150            VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000160        05  FILLER                      PIC X(04).
