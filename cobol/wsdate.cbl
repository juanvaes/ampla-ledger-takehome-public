000010*----------------------------------------------------------------
000020* WSDATE.CBL
000030*----------------------------------------------------------------
000040*    WORKING-STORAGE FOR PLDATE.CBL - WHOLE-DAY DATE
000050*    DIFFERENCING BETWEEN TWO CCYY-MM-DD DATES.
000060*----------------------------------------------------------------
000070*    VARIABLES SET BY THE CALLING PARAGRAPH BEFORE PERFORMING
000080*    8010-CALC-DAY-DIFFERENCE:
000090*       GDTV-DATE1-CCYY/MM/DD  --- THE EARLIER DATE
000100*       GDTV-DATE2-CCYY/MM/DD  --- THE LATER DATE
000110*       GDTV-INCLUSIVE-FLAG    --- "Y" ADDS ONE DAY (THE
000120*                                  INCLUSIVE FORM), "N" DOES NOT
000130*
000140*    VARIABLE RETURNED TO THE CALLING PARAGRAPH:
000150*       WS-DAYS-IN-INTERVAL    --- SEE WSBAL01.CBL
000160*----------------------------------------------------------------
000170* 09/14/94  RSK  ORIGINAL - CARRIED THE FULL DATE-PROMPTING
000180*                WORK AREA INHERITED FROM THE AP SYSTEM'S
000190*                PLDATE.CBL (TICKET LOC-014)
000200* 09/20/94  RSK  DROPPED THE PROMPT-AND-VALIDATE FIELDS - THE
000210*                CALCULATOR NEVER PROMPTS, IT ONLY DIFFERENCES
000220*                TWO DATES ALREADY ON FILE (TICKET LOC-015)
000230*----------------------------------------------------------------
000240    01  WS-DATE-COMPARE.
000250        05  GDTV-DATE1-CCYY             PIC 9(04).
000260        05  GDTV-DATE1-MM               PIC 9(02).
000270        05  GDTV-DATE1-DD               PIC 9(02).
000280        05  GDTV-DATE2-CCYY             PIC 9(04).
000290        05  GDTV-DATE2-MM               PIC 9(02).
000300        05  GDTV-DATE2-DD               PIC 9(02).
000310        05  GDTV-INCLUSIVE-FLAG         PIC X(01) VALUE "Y".
000320            88  GDTV-INTERVAL-INCLUSIVE VALUE "Y".
000330        05  WS-DATE-IS-AFTER            PIC X(01) VALUE "N".
000340            88  WS-DATE1-IS-AFTER-DATE2 VALUE "Y".
000350        05  FILLER                      PIC X(04).
000360
000370    01  WS-JULIAN-WORK.
000380        05  GDTV-JULIAN-1               PIC 9(07) COMP.
000390        05  GDTV-JULIAN-2               PIC 9(07) COMP.
000400        05  GDTV-LEAP-YEAR-DUMMY-QUO    PIC 9(04) COMP.
000410        05  GDTV-LEAP-YEAR-REMAINDER    PIC 9(03) COMP.
000420        05  GDTV-WORK-YEAR              PIC 9(04) COMP.
000430        05  GDTV-WORK-MONTH-IDX         PIC 9(02) COMP.
000440        05  FILLER                      PIC X(04).
000450
000460*----------------------------------------------------------------
000470*    ONE-DATE WORK FIELDS - 8011-DATE-TO-JULIAN CONVERTS
000480*    WHICHEVER CCYY/MM/DD IS MOVED IN HERE AND RETURNS
000490*    GDTV-JUL-RESULT; 8010-CALC-DAY-DIFFERENCE CALLS IT TWICE.
000500*----------------------------------------------------------------
000510    01  WS-JULIAN-ONE-DATE.
000520        05  GDTV-JUL-CCYY               PIC 9(04).
000530        05  GDTV-JUL-MM                 PIC 9(02).
000540        05  GDTV-JUL-DD                 PIC 9(02).
000550        05  GDTV-JUL-RESULT             PIC 9(07) COMP.
000560        05  FILLER                      PIC X(04).
000570
000580    01  GDTV-DAYS-PER-MONTH-TABLE.
000590        05  FILLER  PIC 9(03) VALUE 031.
000600        05  FILLER  PIC 9(03) VALUE 028.
000610        05  FILLER  PIC 9(03) VALUE 031.
000620        05  FILLER  PIC 9(03) VALUE 030.
000630        05  FILLER  PIC 9(03) VALUE 031.
000640        05  FILLER  PIC 9(03) VALUE 030.
000650        05  FILLER  PIC 9(03) VALUE 031.
000660        05  FILLER  PIC 9(03) VALUE 031.
000670        05  FILLER  PIC 9(03) VALUE 030.
000680        05  FILLER  PIC 9(03) VALUE 031.
000690        05  FILLER  PIC 9(03) VALUE 030.
000700        05  FILLER  PIC 9(03) VALUE 031.
000710    01  FILLER REDEFINES GDTV-DAYS-PER-MONTH-TABLE.
000720        05  GDTV-DAYS-IN-MONTH  PIC 9(03) OCCURS 12 TIMES.
